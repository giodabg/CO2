000100******************************************************************
000200* FECHA       : 14/03/1989                                       *
000300* PROGRAMADOR : R. CASTILLO (RCAS)                               *
000400* APLICACION  : DIGITALIZACION DE RECIBOS                        *
000500* PROGRAMA    : RCPT1B01                                         *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : NORMALIZA EL TEXTO RECONOCIDO POR EL SCANNER DE  *
000800*             : RECIBOS, EXTRAE COMERCIO, FECHA, ARTICULOS Y     *
000900*             : TOTAL DE CADA RECIBO, VALIDA SU CONSISTENCIA Y   *
001000*             : MANDA A GRABAR CADA RECIBO POR MEDIO DE RCPT2S01.*
001100* ARCHIVOS    : RCTTXT=E, RCTRPT=S (RCTHDR/RCTITM VIA RCPT2S01)  *
001200* ACCION (ES) : B=PROCESO BATCH UNICO                            *
001300* PROGRAMA(S) : RCPT2S01                                         *
001400* INSTALADO   : 14/03/1989                                       *
001500* BPM/RATIONAL: 100342                                           *
001600* NOMBRE      : DIGITALIZACION DE RECIBOS - PROCESO PRINCIPAL    *
001700* DESCRIPCION : EXTRACCION Y VALIDACION DE RECIBOS ESCANEADOS    *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.                    RCPT1B01.
002100 AUTHOR.                        R. CASTILLO.
002200 INSTALLATION.                  SERES - CENTRO DE COMPUTO.
002300 DATE-WRITTEN.                  14/03/1989.
002400 DATE-COMPILED.
002500 SECURITY.                      USO INTERNO - CONFIDENCIAL.
002600******************************************************************
002700*                    B I T A C O R A   D E   C A M B I O S       *
002800******************************************************************
002900* 14/03/1989 RCAS 100342  VERSION ORIGINAL DEL PROCESO.          *CC100342
003000* 02/08/1989 RCAS 100417  SE AGREGA CALCULO DE DIRECCION POR     *CC100417
003100*                         CODIGO POSTAL DE 5 DIGITOS.            *CC100417
003200* 22/01/1991 MCIF 101005  SE CORRIGE SIGNO DE LINEAS DE SCONTO   *CC101005
003300*                         CUANDO EL SCANNER PIERDE EL MENOS.     *CC101005
003400* 09/09/1992 MCIF 101188  SE AGREGA MAPA DE TASAS DE IVA POR     *CC101188
003500*                         LETRA TOMADO DEL PIE DEL RECIBO.       *CC101188
003600* 17/06/1994 JOPZ 101523  SE AGREGA PATRON DE PRECIO+IVA ANTES   *CC101523
003700*                         DEL PATRON ANTIGUO DE SOLO PRECIO.     *CC101523
003800* 03/02/1996 JOPZ 101877  SE AGREGA AVISO ITEMS-COUNT-MISMATCH   *CC101877
003900*                         CONTRA EL TOTAL DECLARADO ARTICOLI.    *CC101877
004000* 14/11/1997 RCAS 102040  SE AGREGA AVISO PAID-AMOUNT-SUSPECT.   *CC102040
004100* 03/06/1998 MCIF 102199  REVISION DE FECHAS AL AÑO 2000: LAS    *CC102199
004200*                         FECHAS SE PASAN TAL CUAL VIENEN        *CC102199
004300*                         IMPRESAS, SIN RECALCULO DE SIGLO.      *CC102199
004400* 11/01/1999 MCIF 102201  PRUEBAS FIN DE SIGLO SOBRE RCTRPT Y    *CC102201
004500*                         SOBRE EL CONTADOR DE RCPT2S01. OK.     *CC102201
004600* 19/07/2001 JOPZ 102540  SE AMPLIA WARNINGS A 200 POSICIONES    *CC102540
004700*                         PARA VARIOS CODIGOS DE AVISO.          *CC102540
004800* 05/05/2004 JOPZ 102911  SE AGREGA REPORTE DE CORRIDA RCTRPT    *CC102911
004900*                         CON TOTALES DE CONTROL AL FINAL.       *CC102911
005000* 21/10/2008 RCAS 103344  SE AGREGA UPSI-0 PARA SUPRIMIR EL      *CC103344
005100*                         DETALLE DE AVISOS EN CORRIDAS LARGAS.  *CC103344
005110* 14/02/2011 RCAS 103412  SE CORRIGE 410-UBICA-                  *CC103412
005120*                         SECCION-ART: LOCALIZABA MAL EL         *CC103412
005130*                         INICIO/FIN DE ARTICULOS. SE            *CC103412
005140*                         RESTRINGE LETRA DE IVA A A/B/C.        *CC103412
005200******************************************************************
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 SPECIAL-NAMES.
005600     C01 IS TOP-OF-FORM
005700     CLASS DIGITO    IS "0" THRU "9"
005800     CLASS MAYUSCULA IS "A" THRU "Z"
005900     CLASS MINUSCULA IS "a" THRU "z".
006000*    UPSI-0 ON = SUPRIME EL DETALLE DE AVISOS EN EL REPORTE
006100     SWITCH UPSI-0 IS AVISOS-DETALLE-OFF.
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT RCTTXT ASSIGN TO RCTTXT
006500            ORGANIZATION   IS LINE SEQUENTIAL
006600            FILE STATUS    IS FS-RCTTXT.
006700     SELECT RCTRPT ASSIGN TO RCTRPT
006800            ORGANIZATION   IS LINE SEQUENTIAL
006900            FILE STATUS    IS FS-RCTRPT.
007000******************************************************************
007100 DATA DIVISION.
007200 FILE SECTION.
007300 FD  RCTTXT
007400     RECORDING MODE IS F.
007500     COPY RCTLIN.
007600 FD  RCTRPT
007700     RECORDING MODE IS F.
007800 01  RCP-LINEA-REPORTE          PIC X(132).
007900******************************************************************
008000 WORKING-STORAGE SECTION.
008100******************************************************************
008200*           RECURSOS DE FILE STATUS                              *
008300******************************************************************
008400 01  WKS-FS-STATUS.
008500     05  FS-RCTTXT              PIC 9(02) VALUE ZEROES.
008600     05  FS-RCTRPT              PIC 9(02) VALUE ZEROES.
008700******************************************************************
008800*           COPY DE TRABAJO COMPARTIDO DE PARSEO                 *
008900******************************************************************
009000 COPY RCTFNT.
009100******************************************************************
009200*           AREA DE TRABAJO DEL ENCABEZADO (SE PASA A RCPT2S01)  *
009300******************************************************************
009400     COPY RCTHDR.
009500******************************************************************
009600*           TABLA DE ARTICULOS EXTRAIDOS (SE PASA A RCPT2S01)    *
009700******************************************************************
009800 01  WKS-TABLA-ARTICULOS.
009900     05  WKS-NO-ARTICULOS       PIC 9(02) COMP.
010000     05  WKS-ARTICULO-TRABAJO OCCURS 60 TIMES
010100                               INDEXED BY WKS-IX-ART.
010200         10  WKS-ART-NOMBRE     PIC X(40).
010300         10  WKS-ART-MONTO      PIC S9(07)V99.
010400         10  WKS-ART-COD-IVA    PIC X(01).
010500         10  WKS-ART-TASA-IVA   PIC 9(02)V99.
010600         10  WKS-ART-TASA-OK    PIC X(01).
010700         10  FILLER             PIC X(02).
010800******************************************************************
010900*           RESULTADO DE LA LLAMADA A RCPT2S01                   *
011000******************************************************************
011100 01  WKS-RESULTADO-GRABACION.
011200     05  WKS-NO-RECIBO-ASIGNADO PIC 9(07) COMP.
011300     05  WKS-STATUS-GRABACION   PIC X(02).
011400         88  WKS-GRABACION-OK           VALUE '00'.
011500     05  FILLER                 PIC X(04).
011600******************************************************************
011610*        MARCADORES SUELTOS DE 410-UBICA-SECCION-ART (NO FORMAN   *
011620*        PARTE DE NINGUN GRUPO, SOLO SE USAN AHI).                *
011630 77  WKS-POS-DESCRIZIONE        PIC 9(02) COMP.
011640 77  WKS-ARTICOLI-FIN-VISTA     PIC X(01) VALUE 'N'.
011650     88  WKS-ARTICOLI-FIN-SI-VISTA     VALUE 'Y'.
011660******************************************************************
011670*           VARIABLES Y CONTADORES DE TRABAJO                    *
011680******************************************************************
011690 01  WKS-VARIABLES-TRABAJO.
012000     05  WKS-P                  PIC 9(02) COMP.
012100     05  WKS-Q                  PIC 9(02) COMP.
012200     05  WKS-J                  PIC 9(02) COMP.
012300*        INDICES PRIVADOS DE 920-BUSCA-SUBCADENA Y 355-EXTRAE-
012400*        TOKEN-DOC (NO LOS USAN LOS PARRAFOS QUE LAS LLAMAN
012500*        DENTRO DE UN PERFORM VARYING, PARA NO PISAR SU INDICE)
012600     05  WKS-R                  PIC 9(02) COMP.
012700     05  WKS-S                  PIC 9(02) COMP.
012800     05  WKS-LARGO-LINEA        PIC 9(02) COMP.
012900     05  WKS-PUNTAJE            PIC S9(03) COMP.
013000     05  WKS-PUNTAJE-MAYOR      PIC S9(03) COMP.
013100     05  WKS-IX-MAYOR           PIC 9(02) COMP.
013200     05  WKS-CUENTA-MAYUSCULAS  PIC 9(02) COMP.
013300     05  WKS-CUENTA-BASURA      PIC 9(02) COMP.
013400     05  WKS-CUENTA-NO-VACIAS   PIC 9(02) COMP.
013500     05  WKS-INICIO-ARTICULOS   PIC 9(02) COMP.
013600     05  WKS-FIN-ARTICULOS      PIC 9(02) COMP.
013700     05  WKS-LETRA-IVA          PIC X(01).
013800     05  WKS-POS-LETRA          PIC 9(02) COMP.
013810     05  WKS-TASA-IVA-HALLADA   PIC X(01).
013820         88  WKS-TASA-IVA-SI-HALLADA    VALUE 'Y'.
013900     05  WKS-LINEA-CRUDA        PIC X(80).
014000     05  WKS-INICIO-TRIM        PIC 9(02) COMP.
014100     05  WKS-FIN-TRIM           PIC 9(02) COMP.
014200*        ACUMULADOR PARA 365-CONVIERTE-IMPORTE (SIN INTRINSECAS)
014300     05  WKS-IMP-ENTERO         PIC S9(09) COMP.
014400     05  WKS-IMP-DIGITO-1       PIC 9(01).
014500*        RUTINA GENERICA DE BUSQUEDA DE SUBCADENA (920-)
014600     05  WKS-CADENA-BUSCAR      PIC X(80).
014700     05  WKS-CADENA-LARGO       PIC 9(02) COMP.
014800     05  WKS-PALABRA-BUSCAR     PIC X(20).
014900     05  WKS-PALABRA-LARGO      PIC 9(02) COMP.
015000     05  WKS-POS-HALLADA        PIC 9(02) COMP.
015100*        BANDERAS DE CONTROL
015200     05  WKS-FIN-ARCHIVO        PIC X(01) VALUE 'N'.
015300         88  WKS-SI-FIN-ARCHIVO         VALUE 'Y'.
015310     05  WKS-FIN-GRUPO          PIC X(01) VALUE 'N'.
015320         88  WKS-SI-FIN-GRUPO           VALUE 'Y'.
015400     05  WKS-HALLADO            PIC X(01) VALUE 'N'.
015500         88  WKS-SI-HALLADO             VALUE 'Y'.
015600     05  WKS-NOMBRE-HALLADO     PIC X(01) VALUE 'N'.
015700     05  WKS-FECHA-HALLADA      PIC X(01) VALUE 'N'.
015800     05  WKS-HORA-HALLADA       PIC X(01) VALUE 'N'.
015900     05  WKS-DOC-HALLADO        PIC X(01) VALUE 'N'.
016000     05  WKS-DESCRIZIONE-VISTA  PIC X(01) VALUE 'N'.
016100*        ACUMULADORES DE RECIBO (PARA EL VALIDADOR DE CALIDAD)
016200     05  WKS-SUMA-ARTICULOS     PIC S9(07)V99.
016300     05  WKS-ARTICULOS-VALIDOS  PIC 9(02) COMP.
016400     05  WKS-ARTICOLI-DECLARADO PIC 9(03) COMP.
016500     05  WKS-ARTICOLI-VISTO     PIC X(01) VALUE 'N'.
016600     05  WKS-PAGADO-IMPORTE     PIC S9(07)V99.
016700     05  WKS-PAGADO-VISTO       PIC X(01) VALUE 'N'.
016800     05  WKS-DIFERENCIA         PIC S9(07)V99.
016900*        CAMPOS TEMPORALES PARA ARMAR EL TEXTO DE AVISOS
017000     05  WKS-AVISOS-TRABAJO     PIC X(200).
017100     05  WKS-NO-AVISOS          PIC 9(02) COMP.
017200*        TOTALES DE CONTROL DE LA CORRIDA
017300     05  WKS-RECIBOS-LEIDOS     PIC 9(07) COMP VALUE ZERO.
017400     05  WKS-ARTICULOS-ESCRITOS PIC 9(07) COMP VALUE ZERO.
017500     05  WKS-RECIBOS-CON-AVISO  PIC 9(07) COMP VALUE ZERO.
017600     05  WKS-GRAN-TOTAL         PIC S9(09)V99  VALUE ZERO.
017700     05  WKS-MASCARA-CONTADOR   PIC ZZZ.ZZ9.
017800     05  WKS-MASCARA-TOTAL      PIC Z.ZZZ.ZZ9,99-.
017810     05  WKS-MASCARA-TOT-DET    PIC X(13) VALUE SPACES.
017900******************************************************************
018000*           LINEA SRC: (METADATO DE CAPTURA)                     *
018100******************************************************************
018200 01  WKS-LINEA-FUENTE-VISTA     PIC X(01) VALUE 'N'.
018300******************************************************************
018400*           ALFABETO PARA RESOLVER LETRA DE IVA SIN INTRINSECAS  *
018500******************************************************************
018600 01  WKS-ALFABETO PIC X(26) VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.
018700******************************************************************
018800 PROCEDURE DIVISION.
018900******************************************************************
019000*               S E C C I O N    P R I N C I P A L               *
019100******************************************************************
019200 100-MAIN SECTION.
019300     PERFORM 110-ABRE-ARCHIVOS
019400     PERFORM 130-PROCESA-UN-RECIBO
019500             UNTIL WKS-SI-FIN-ARCHIVO
019600     PERFORM 800-IMPRIME-ESTADISTICAS
019700     PERFORM 190-CIERRA-ARCHIVOS
019800     STOP RUN.
019900 100-MAIN-E. EXIT.
020000
020100 110-ABRE-ARCHIVOS SECTION.
020200     OPEN INPUT  RCTTXT
020300          OUTPUT RCTRPT
020400     IF FS-RCTTXT NOT = 0
020500        DISPLAY '>>> ERROR AL ABRIR RCTTXT, STATUS: ' FS-RCTTXT
020600                UPON CONSOLE
020700        STOP RUN
020800     END-IF.
020900 110-ABRE-ARCHIVOS-E. EXIT.
021000
021100 190-CIERRA-ARCHIVOS SECTION.
021200     CLOSE RCTTXT RCTRPT.
021300 190-CIERRA-ARCHIVOS-E. EXIT.
021400******************************************************************
021500*     L E E   U N   G R U P O   D E   L I N E A S   ( =END= )    *
021600******************************************************************
021700 120-LEE-GRUPO-RECIBO SECTION.
021800     INITIALIZE WKS-TABLA-LINEAS-RECIBO
021900     MOVE 'N' TO WKS-LINEA-FUENTE-VISTA
022000     MOVE ZERO TO WKS-NO-LINEAS
022050     MOVE 'N' TO WKS-FIN-GRUPO
022060     PERFORM 121-LEE-UNA-LINEA-RECIBO
022070             UNTIL WKS-SI-FIN-ARCHIVO OR WKS-SI-FIN-GRUPO.
023700 120-LEE-GRUPO-RECIBO-E. EXIT.
023701 121-LEE-UNA-LINEA-RECIBO SECTION.
023702     READ RCTTXT
023703          AT END
023704             MOVE 'Y' TO WKS-FIN-ARCHIVO
023705     END-READ
023706     IF NOT WKS-SI-FIN-ARCHIVO
023707        IF RCL-LINEA-TEXTO (1:9) = '===END==='
023708           MOVE 'Y' TO WKS-FIN-GRUPO
023709        ELSE
023710           IF RCL-LINEA-TEXTO (1:4) = 'SRC:'
023711              PERFORM 220-PARSEA-LINEA-FUENTE
023712           ELSE
023713              PERFORM 210-NORMALIZA-LINEA
023714           END-IF
023715        END-IF
023716     END-IF.
023717 121-LEE-UNA-LINEA-RECIBO-E. EXIT.
023800******************************************************************
023900*        P R O C E S A   U N   R E C I B O   C O M P L E T O     *
024000******************************************************************
024100 130-PROCESA-UN-RECIBO SECTION.
024200     PERFORM 120-LEE-GRUPO-RECIBO
024300     IF WKS-NO-LINEAS > 0
024400        PERFORM 135-INICIALIZA-RECIBO
024500        PERFORM 300-PARSEA-COMERCIO
024600        PERFORM 340-PARSEA-FECHA-HORA
024700        PERFORM 350-PARSEA-NO-DOCUMENTO
024800        PERFORM 360-PARSEA-TOTAL
024900        PERFORM 390-PARSEA-PIE-RECIBO
025000        PERFORM 400-PARSEA-ARTICULOS
025100        PERFORM 500-VALIDA-CALIDAD
025200        PERFORM 600-GRABA-RECIBO
025300        PERFORM 700-ACTUALIZA-TOTALES
025400        PERFORM 610-IMPRIME-DETALLE
025500        PERFORM 620-IMPRIME-AVISOS
025600     END-IF.
025700 130-PROCESA-UN-RECIBO-E. EXIT.
025800
025900 135-INICIALIZA-RECIBO SECTION.
026000     INITIALIZE RCH-ENCABEZADO-RECIBO
026100                WKS-TABLA-ARTICULOS
026200                WKS-MAPA-IVA
026300     MOVE 'EUR'     TO RCH-MONEDA
026400     MOVE 'N'       TO RCH-TOTAL-ENCONTRADO
026500     MOVE ZERO      TO RCH-TOTAL
026600     MOVE 'N'       TO WKS-NOMBRE-HALLADO WKS-FECHA-HALLADA
026700                       WKS-HORA-HALLADA    WKS-DOC-HALLADO
026800                       WKS-ARTICOLI-VISTO  WKS-PAGADO-VISTO
026900     MOVE ZERO      TO WKS-SUMA-ARTICULOS  WKS-ARTICULOS-VALIDOS
027000                       WKS-ARTICOLI-DECLARADO WKS-PAGADO-IMPORTE
027100     MOVE SPACES    TO WKS-AVISOS-TRABAJO
027200     MOVE ZERO      TO WKS-NO-AVISOS.
027300 135-INICIALIZA-RECIBO-E. EXIT.
027400******************************************************************
027500*     N O R M A L I Z A D O R   D E   T E X T O   ( O C R )      *
027600******************************************************************
027700 210-NORMALIZA-LINEA SECTION.
027800     MOVE RCL-LINEA-TEXTO TO WKS-LINEA-CRUDA
027900     INSPECT WKS-LINEA-CRUDA REPLACING ALL X'09' BY SPACE
028000*        COLAPSA CORRIDAS DE ESPACIOS A UNO SOLO
028100     PERFORM 211-COLAPSA-ESPACIOS 3 TIMES
028400*        RECORTA ESPACIOS A LA IZQUIERDA
028500     MOVE 1 TO WKS-INICIO-TRIM
028600     PERFORM 212-AVANZA-INICIO-TRIM UNTIL WKS-INICIO-TRIM > 80
028700                OR WKS-LINEA-CRUDA (WKS-INICIO-TRIM:1) NOT = SPACE
029000     IF WKS-INICIO-TRIM > 80
029100*        LINEA EN BLANCO, SE DESCARTA (NO ENTRA A LA TABLA)
029200        CONTINUE
029300     ELSE
029400*        RECORTA ESPACIOS A LA DERECHA
029500        MOVE 80 TO WKS-FIN-TRIM
029600        PERFORM 213-RETROCEDE-FIN-TRIM
029650           UNTIL WKS-LINEA-CRUDA (WKS-FIN-TRIM:1) NOT = SPACE
029900        PERFORM 215-AGREGA-LINEA-TABLA
030000     END-IF.
030100 210-NORMALIZA-LINEA-E. EXIT.
030110 211-COLAPSA-ESPACIOS SECTION.
030120     INSPECT WKS-LINEA-CRUDA REPLACING ALL '  ' BY ' '.
030130 211-COLAPSA-ESPACIOS-E. EXIT.
030140 212-AVANZA-INICIO-TRIM SECTION.
030150     ADD 1 TO WKS-INICIO-TRIM.
030160 212-AVANZA-INICIO-TRIM-E. EXIT.
030170 213-RETROCEDE-FIN-TRIM SECTION.
030180     SUBTRACT 1 FROM WKS-FIN-TRIM.
030190 213-RETROCEDE-FIN-TRIM-E. EXIT.
030200
030300 215-AGREGA-LINEA-TABLA SECTION.
030400     IF WKS-NO-LINEAS < MAX-LINEAS-RECIBO
030500        ADD 1 TO WKS-NO-LINEAS
030600        MOVE SPACES TO WKS-LINEA-TEXTO (WKS-NO-LINEAS)
030700        MOVE WKS-LINEA-CRUDA (WKS-INICIO-TRIM:
030800             WKS-FIN-TRIM - WKS-INICIO-TRIM + 1)
030900             TO WKS-LINEA-TEXTO (WKS-NO-LINEAS)
031000        COMPUTE WKS-LINEA-LARGO (WKS-NO-LINEAS) =
031100                WKS-FIN-TRIM - WKS-INICIO-TRIM + 1
031200        MOVE WKS-LINEA-TEXTO (WKS-NO-LINEAS)
031300          TO WKS-LINEA-MAYUS (WKS-NO-LINEAS)
031400        INSPECT WKS-LINEA-MAYUS (WKS-NO-LINEAS)
031500                CONVERTING
031600                'abcdefghijklmnopqrstuvwxyz'
031700             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
031800     END-IF.
031900 215-AGREGA-LINEA-TABLA-E. EXIT.
032000******************************************************************
032100*     L I N E A   D E   O R I G E N   ( S R C : )                *
032200******************************************************************
032300 220-PARSEA-LINEA-FUENTE SECTION.
032400     MOVE SPACES TO RCH-RUTA-IMAGEN RCH-CAPTURADO-EN
032500     UNSTRING RCL-LINEA-TEXTO (5:76) DELIMITED BY ','
032600               INTO RCH-RUTA-IMAGEN RCH-CAPTURADO-EN
032700     END-UNSTRING
032800     MOVE 'Y' TO WKS-LINEA-FUENTE-VISTA.
032900 220-PARSEA-LINEA-FUENTE-E. EXIT.
033000******************************************************************
033100*     R U T I N A   G E N E R I C A   D E   B U S Q U E D A      *
033200******************************************************************
033300*     BUSCA WKS-PALABRA-BUSCAR (WKS-PALABRA-LARGO POSICIONES)    *
033400*     DENTRO DE WKS-CADENA-BUSCAR (WKS-CADENA-LARGO POSICIONES)  *
033500*     AMBAS YA EN MAYUSCULAS.  REGRESA WKS-HALLADO/WKS-POS-      *
033600*     HALLADA CON LA PRIMERA OCURRENCIA, DE IZQUIERDA A DERECHA. *
033700******************************************************************
033800 920-BUSCA-SUBCADENA SECTION.
033900     MOVE 'N' TO WKS-HALLADO
034000     MOVE ZERO TO WKS-POS-HALLADA
034100     IF WKS-PALABRA-LARGO > 0 AND
034200        WKS-PALABRA-LARGO NOT > WKS-CADENA-LARGO
034300        PERFORM 929-COMPARA-POSICION-SUB VARYING WKS-R FROM 1 BY 1
034400                UNTIL WKS-R > WKS-CADENA-LARGO -
034500                               WKS-PALABRA-LARGO + 1
034600                   OR WKS-SI-HALLADO
034700     END-IF.
034800 920-BUSCA-SUBCADENA-E. EXIT.
034810******************************************************************
034820*     P A R R A F O S   A U X I L I A R E S   D E   A V A N C E     *
034830*     DE CURSOR (NO LLEVAN LOGICA PROPIA, SOLO MUEVEN EL INDICE    *
034840*     QUE LOS PARRAFOS DE BUSQUEDA RECORREN CON PERFORM ... UNTIL).*
034850******************************************************************
034860 921-AVANZA-Q SECTION.
034870     ADD 1 TO WKS-Q.
034880 921-AVANZA-Q-E. EXIT.
034890 922-AVANZA-J SECTION.
034900     ADD 1 TO WKS-J.
034910 922-AVANZA-J-E. EXIT.
034920 923-AVANZA-R SECTION.
034930     ADD 1 TO WKS-R.
034940 923-AVANZA-R-E. EXIT.
034950 924-AVANZA-S SECTION.
034960     ADD 1 TO WKS-S.
034970 924-AVANZA-S-E. EXIT.
034980 925-RETROCEDE-J SECTION.
034990     SUBTRACT 1 FROM WKS-J.
035000 925-RETROCEDE-J-E. EXIT.
035010 926-RETROCEDE-Q SECTION.
035020     SUBTRACT 1 FROM WKS-Q.
035030 926-RETROCEDE-Q-E. EXIT.
035040*        USADO POR LOS PERFORM VARYING QUE SOLO BUSCAN UNA
035050*        POSICION Y NO NECESITAN NINGUNA ACCION POR VUELTA.
035060 927-SIN-OPERACION SECTION.
035070     CONTINUE.
035080 927-SIN-OPERACION-E. EXIT.
035090 929-COMPARA-POSICION-SUB SECTION.
035100     IF WKS-CADENA-BUSCAR (WKS-R : WKS-PALABRA-LARGO) =
035110        WKS-PALABRA-BUSCAR (1 : WKS-PALABRA-LARGO)
035120        MOVE 'Y'  TO WKS-HALLADO
035130        MOVE WKS-R TO WKS-POS-HALLADA
035140     END-IF.
035150 929-COMPARA-POSICION-SUB-E. EXIT.
035500******************************************************************
035600*               P A R S E A D O R   D E   C O M E R C I O        *
035700******************************************************************
035800 300-PARSEA-COMERCIO SECTION.
035900     MOVE ZERO TO WKS-PUNTAJE-MAYOR
036000     MOVE 1    TO WKS-IX-MAYOR
036100     MOVE 10   TO WKS-Q
036200     IF WKS-NO-LINEAS < 10
036300        MOVE WKS-NO-LINEAS TO WKS-Q
036400     END-IF
036450     PERFORM 301-EVALUA-LINEA-COMERCIO VARYING WKS-P FROM 1 BY 1
036460             UNTIL WKS-P > WKS-Q
037200     IF WKS-PUNTAJE-MAYOR > 0
037300        MOVE WKS-LINEA-TEXTO (WKS-IX-MAYOR) TO RCH-NOMBRE-COMERCIO
037400     ELSE
037500        MOVE WKS-LINEA-TEXTO (1)             TO RCH-NOMBRE-COMERCIO
037600     END-IF
037700     PERFORM 320-BUSCA-NIT
037800     PERFORM 330-BUSCA-DIRECCION.
037900 300-PARSEA-COMERCIO-E. EXIT.
037910 301-EVALUA-LINEA-COMERCIO SECTION.
037920     PERFORM 310-PUNTEA-LINEA-COMERCIO
037930     IF WKS-PUNTAJE > WKS-PUNTAJE-MAYOR
037940        MOVE WKS-PUNTAJE TO WKS-PUNTAJE-MAYOR
037950        MOVE WKS-P       TO WKS-IX-MAYOR
037960     END-IF.
037970 301-EVALUA-LINEA-COMERCIO-E. EXIT.
038000
038100 310-PUNTEA-LINEA-COMERCIO SECTION.
038200     MOVE ZERO TO WKS-PUNTAJE
038300     MOVE WKS-LINEA-MAYUS (WKS-P) TO WKS-CADENA-BUSCAR
038400     MOVE WKS-LINEA-LARGO (WKS-P) TO WKS-CADENA-LARGO
038500*        PALABRAS DE FORMA SOCIETARIA, +6 A LA PRIMERA QUE CALCE
038600     PERFORM 311-BUSCA-FORMA-SOCIETARIA VARYING WKS-J FROM 1 BY 1
038650             UNTIL WKS-J > 7 OR WKS-SI-HALLADO
040600     IF WKS-SI-HALLADO
040700        ADD 6 TO WKS-PUNTAJE
040800     END-IF
040900*        +2 SI TRAE 6 O MAS LETRAS MAYUSCULAS
041000     MOVE ZERO TO WKS-CUENTA-MAYUSCULAS
041050     PERFORM 312-CUENTA-MAYUSCULAS-COM VARYING WKS-J FROM 1 BY 1
041060             UNTIL WKS-J > WKS-LINEA-LARGO (WKS-P)
041700     IF WKS-CUENTA-MAYUSCULAS >= 6
041800        ADD 2 TO WKS-PUNTAJE
041900     END-IF
042000*        -6 SI TRAE UNA CORRIDA DE 2+ CARACTERES BASURA ( | o _ )
042100     MOVE ZERO TO WKS-CUENTA-BASURA
042150     PERFORM 313-CUENTA-BASURA-COM VARYING WKS-J FROM 1 BY 1
042160             UNTIL WKS-J > WKS-LINEA-LARGO (WKS-P) - 1
043000     IF WKS-CUENTA-BASURA > 0
043100        SUBTRACT 6 FROM WKS-PUNTAJE
043200     END-IF
043300*        -10 SI EL LARGO ES MENOR A 4
043400     IF WKS-LINEA-LARGO (WKS-P) < 4
043500        SUBTRACT 10 FROM WKS-PUNTAJE
043600     END-IF.
043700 310-PUNTEA-LINEA-COMERCIO-E. EXIT.
043701 311-BUSCA-FORMA-SOCIETARIA SECTION.
043702     EVALUATE WKS-J
043703        WHEN 1 MOVE 'SPA'          TO WKS-PALABRA-BUSCAR
043704               MOVE 3               TO WKS-PALABRA-LARGO
043705        WHEN 2 MOVE 'S.P.A.'       TO WKS-PALABRA-BUSCAR
043706               MOVE 6               TO WKS-PALABRA-LARGO
043707        WHEN 3 MOVE 'SRL'          TO WKS-PALABRA-BUSCAR
043708               MOVE 3               TO WKS-PALABRA-LARGO
043709        WHEN 4 MOVE 'S.R.L.'       TO WKS-PALABRA-BUSCAR
043711               MOVE 6               TO WKS-PALABRA-LARGO
043712        WHEN 5 MOVE 'SUPERMERCATI' TO WKS-PALABRA-BUSCAR
043713               MOVE 12              TO WKS-PALABRA-LARGO
043714        WHEN 6 MOVE 'MARKET'       TO WKS-PALABRA-BUSCAR
043715               MOVE 6               TO WKS-PALABRA-LARGO
043716        WHEN 7 MOVE 'IPER'         TO WKS-PALABRA-BUSCAR
043717               MOVE 4               TO WKS-PALABRA-LARGO
043718     END-EVALUATE
043719     PERFORM 920-BUSCA-SUBCADENA.
043721 311-BUSCA-FORMA-SOCIETARIA-E. EXIT.
043722 312-CUENTA-MAYUSCULAS-COM SECTION.
043723     IF WKS-LINEA-TEXTO (WKS-P) (WKS-J : 1) IS MAYUSCULA
043724        ADD 1 TO WKS-CUENTA-MAYUSCULAS
043725     END-IF.
043726 312-CUENTA-MAYUSCULAS-COM-E. EXIT.
043727 313-CUENTA-BASURA-COM SECTION.
043728     IF (WKS-LINEA-TEXTO (WKS-P) (WKS-J : 1) = '|' OR '_')
043729        AND
043731        (WKS-LINEA-TEXTO (WKS-P) (WKS-J + 1 : 1) = '|' OR '_')
043732        ADD 1 TO WKS-CUENTA-BASURA
043733     END-IF.
043734 313-CUENTA-BASURA-COM-E. EXIT.
043800******************************************************************
043900*     N I T   ( P . I V A  /  P I V A  /  V A T )   D E L        *
044000*     C O M E R C I O                                            *
044100******************************************************************
044200 320-BUSCA-NIT SECTION.
044300     MOVE SPACES TO RCH-NIT-COMERCIO
044400     MOVE 'N' TO WKS-HALLADO
044450     PERFORM 321-BUSCA-NIT-EN-LINEA VARYING WKS-P FROM 1 BY 1
044460             UNTIL WKS-P > WKS-NO-LINEAS OR WKS-SI-HALLADO.
046700 320-BUSCA-NIT-E. EXIT.
046710 321-BUSCA-NIT-EN-LINEA SECTION.
046720     MOVE WKS-LINEA-MAYUS (WKS-P) TO WKS-CADENA-BUSCAR
046730     MOVE WKS-LINEA-LARGO (WKS-P) TO WKS-CADENA-LARGO
046740     PERFORM 322-ARMA-PALABRA-NIT VARYING WKS-J FROM 1 BY 1
046750             UNTIL WKS-J > 4 OR WKS-SI-HALLADO
046760     IF WKS-SI-HALLADO
046770        PERFORM 325-EXTRAE-TOKEN-NIT
046780     END-IF.
046790 321-BUSCA-NIT-EN-LINEA-E. EXIT.
046800 322-ARMA-PALABRA-NIT SECTION.
046810     EVALUATE WKS-J
046820        WHEN 1 MOVE 'P.IVA' TO WKS-PALABRA-BUSCAR
046830               MOVE 5        TO WKS-PALABRA-LARGO
046840        WHEN 2 MOVE 'P IVA'  TO WKS-PALABRA-BUSCAR
046850               MOVE 5        TO WKS-PALABRA-LARGO
046860        WHEN 3 MOVE 'PIVA'   TO WKS-PALABRA-BUSCAR
046870               MOVE 4        TO WKS-PALABRA-LARGO
046880        WHEN 4 MOVE 'VAT'    TO WKS-PALABRA-BUSCAR
046890               MOVE 3        TO WKS-PALABRA-LARGO
046900     END-EVALUATE
046910     PERFORM 920-BUSCA-SUBCADENA.
046920 322-ARMA-PALABRA-NIT-E. EXIT.
046930*     A PARTIR DE WKS-POS-HALLADA + WKS-PALABRA-LARGO, SALTA
046940*     ESPACIOS/ ':' / '-' Y TOMA DE 8 A 15 CARACTERES [A-Z0-9].
047100 325-EXTRAE-TOKEN-NIT SECTION.
047200     COMPUTE WKS-Q = WKS-POS-HALLADA + WKS-PALABRA-LARGO
047250     PERFORM 921-AVANZA-Q UNTIL WKS-Q > WKS-CADENA-LARGO
047260                OR (WKS-CADENA-BUSCAR (WKS-Q:1) NOT = SPACE
047270                    AND WKS-CADENA-BUSCAR (WKS-Q:1) NOT = ':'
047280                    AND WKS-CADENA-BUSCAR (WKS-Q:1) NOT = '-')
047900     MOVE WKS-Q TO WKS-J
047950     PERFORM 922-AVANZA-J UNTIL WKS-J > WKS-CADENA-LARGO
048100                OR WKS-J - WKS-Q + 1 > 15
048200                OR NOT (WKS-CADENA-BUSCAR (WKS-J:1) IS MAYUSCULA
048300                     OR WKS-CADENA-BUSCAR (WKS-J:1) IS DIGITO)
048600     IF WKS-J - WKS-Q >= 8
048700        MOVE WKS-CADENA-BUSCAR (WKS-Q : WKS-J - WKS-Q)
048800          TO RCH-NIT-COMERCIO
048900     END-IF.
049000 325-EXTRAE-TOKEN-NIT-E. EXIT.
049100******************************************************************
049200*        D I R E C C I O N  ( L I N E A   C O N   C . P . )      *
049300******************************************************************
049400 330-BUSCA-DIRECCION SECTION.
049500     MOVE SPACES TO RCH-DIRECCION-COMERCIO
049600     MOVE 'N'    TO WKS-HALLADO
049650     PERFORM 331-BUSCA-CP-EN-LINEA VARYING WKS-P FROM 1 BY 1
049660             UNTIL WKS-P > WKS-NO-LINEAS OR WKS-SI-HALLADO.
049670 330-BUSCA-DIRECCION-E. EXIT.
049680 331-BUSCA-CP-EN-LINEA SECTION.
049690     PERFORM 332-COMPARA-CP VARYING WKS-J FROM 1 BY 1
049700             UNTIL WKS-J > WKS-LINEA-LARGO (WKS-P) - 4
049710                OR WKS-SI-HALLADO.
049720 331-BUSCA-CP-EN-LINEA-E. EXIT.
049730 332-COMPARA-CP SECTION.
049740     IF WKS-LINEA-TEXTO (WKS-P) (WKS-J:1)   IS DIGITO AND
049750        WKS-LINEA-TEXTO (WKS-P) (WKS-J+1:1) IS DIGITO AND
049760        WKS-LINEA-TEXTO (WKS-P) (WKS-J+2:1) IS DIGITO AND
049770        WKS-LINEA-TEXTO (WKS-P) (WKS-J+3:1) IS DIGITO AND
049780        WKS-LINEA-TEXTO (WKS-P) (WKS-J+4:1) IS DIGITO
049790        MOVE 'Y' TO WKS-HALLADO
049800        MOVE WKS-LINEA-TEXTO (WKS-P)
049810          TO RCH-DIRECCION-COMERCIO
049820     END-IF.
049830 332-COMPARA-CP-E. EXIT.
051400******************************************************************
051500*            F E C H A   Y   H O R A   D E L   R E C I B O      *
051600******************************************************************
051700 340-PARSEA-FECHA-HORA SECTION.
051800     MOVE SPACES TO RCH-FECHA-HORA
051900     MOVE 'N' TO WKS-FECHA-HALLADA WKS-HORA-HALLADA
052050     PERFORM 342-BUSCA-FECHA-EN-LINEA VARYING WKS-P FROM 1 BY 1
052060             UNTIL WKS-P > WKS-NO-LINEAS OR WKS-FECHA-HALLADA = 'Y'
052070     PERFORM 344-BUSCA-HORA-EN-LINEA VARYING WKS-P FROM 1 BY 1
052080             UNTIL WKS-P > WKS-NO-LINEAS OR WKS-HORA-HALLADA = 'Y'
053000     IF WKS-FECHA-HALLADA = 'Y' AND WKS-HORA-HALLADA = 'Y'
053100        STRING RCH-FECHA-HORA (1:10) DELIMITED BY SIZE
053200               ' '          DELIMITED BY SIZE
053300               WKS-IMP-CRUDO (1:5) DELIMITED BY SIZE
053400               INTO RCH-FECHA-HORA
053500     END-IF.
053600 340-PARSEA-FECHA-HORA-E. EXIT.
053700
053800 342-BUSCA-FECHA-EN-LINEA SECTION.
053900     MOVE WKS-LINEA-LARGO (WKS-P) TO WKS-CADENA-LARGO
054050     PERFORM 343-COMPARA-FECHA-EN-POS VARYING WKS-J FROM 1 BY 1
054060             UNTIL WKS-J > WKS-CADENA-LARGO - 7
054070                OR WKS-FECHA-HALLADA = 'Y'.
056500 342-BUSCA-FECHA-EN-LINEA-E. EXIT.
056510 343-COMPARA-FECHA-EN-POS SECTION.
056520     IF WKS-LINEA-TEXTO (WKS-P) (WKS-J:1)   IS DIGITO AND
056530        WKS-LINEA-TEXTO (WKS-P) (WKS-J+1:1) IS DIGITO AND
056540        (WKS-LINEA-TEXTO (WKS-P) (WKS-J+2:1) = '/' OR '-'
056550                                               OR '.')  AND
056560        WKS-LINEA-TEXTO (WKS-P) (WKS-J+3:1) IS DIGITO AND
056570        WKS-LINEA-TEXTO (WKS-P) (WKS-J+4:1) IS DIGITO AND
056580        (WKS-LINEA-TEXTO (WKS-P) (WKS-J+5:1) = '/' OR '-'
056590                                               OR '.')  AND
056600        WKS-LINEA-TEXTO (WKS-P) (WKS-J+6:1) IS DIGITO AND
056610        WKS-LINEA-TEXTO (WKS-P) (WKS-J+7:1) IS DIGITO
056620        MOVE 'Y' TO WKS-FECHA-HALLADA
056630        IF WKS-J + 9 <= WKS-CADENA-LARGO
056640           AND WKS-LINEA-TEXTO (WKS-P) (WKS-J+8:1) IS DIGITO
056650           AND WKS-LINEA-TEXTO (WKS-P) (WKS-J+9:1) IS DIGITO
056660           MOVE WKS-LINEA-TEXTO (WKS-P) (WKS-J:10)
056670             TO RCH-FECHA-HORA (1:10)
056680        ELSE
056690           MOVE WKS-LINEA-TEXTO (WKS-P) (WKS-J:8)
056700             TO RCH-FECHA-HORA (1:8)
056710        END-IF
056720     END-IF.
056730 343-COMPARA-FECHA-EN-POS-E. EXIT.
056740 344-BUSCA-HORA-EN-LINEA SECTION.
056750     MOVE WKS-LINEA-LARGO (WKS-P) TO WKS-CADENA-LARGO
056760     PERFORM 345-COMPARA-HORA-EN-POS VARYING WKS-J FROM 1 BY 1
056770             UNTIL WKS-J > WKS-CADENA-LARGO - 4
056780                OR WKS-HORA-HALLADA = 'Y'.
058200 344-BUSCA-HORA-EN-LINEA-E. EXIT.
058210 345-COMPARA-HORA-EN-POS SECTION.
058220     IF WKS-LINEA-TEXTO (WKS-P) (WKS-J:1)   IS DIGITO AND
058230        WKS-LINEA-TEXTO (WKS-P) (WKS-J+1:1) IS DIGITO AND
058240        WKS-LINEA-TEXTO (WKS-P) (WKS-J+2:1) = ':'      AND
058250        WKS-LINEA-TEXTO (WKS-P) (WKS-J+3:1) IS DIGITO AND
058260        WKS-LINEA-TEXTO (WKS-P) (WKS-J+4:1) IS DIGITO
058270        MOVE 'Y' TO WKS-HORA-HALLADA
058280        MOVE WKS-LINEA-TEXTO (WKS-P) (WKS-J:5)
058285          TO WKS-IMP-CRUDO (1:5)
058290     END-IF.
058295 345-COMPARA-HORA-EN-POS-E. EXIT.
058300******************************************************************
058400*            N U M E R O   D E   D O C U M E N T O               *
058500******************************************************************
058600 350-PARSEA-NO-DOCUMENTO SECTION.
058700     MOVE SPACES TO RCH-NO-DOCUMENTO
058800     MOVE 'N'    TO WKS-HALLADO
058850     PERFORM 351-BUSCA-DOC-NUM-EN-LINEA VARYING WKS-P FROM 1 BY 1
058860             UNTIL WKS-P > WKS-NO-LINEAS OR WKS-SI-HALLADO
060000     IF NOT WKS-DOC-HALLADO = 'Y'
060050        PERFORM 352-BUSCA-PALABRA-DOC-EN-LINEA
060060                VARYING WKS-P FROM 1 BY 1
060070                UNTIL WKS-P > WKS-NO-LINEAS OR WKS-DOC-HALLADO = 'Y'
062700     END-IF.
062800 350-PARSEA-NO-DOCUMENTO-E. EXIT.
062810 351-BUSCA-DOC-NUM-EN-LINEA SECTION.
062820     MOVE WKS-LINEA-MAYUS (WKS-P) TO WKS-CADENA-BUSCAR
062830     MOVE WKS-LINEA-LARGO (WKS-P) TO WKS-CADENA-LARGO
062840     MOVE 'DOC.NUM' TO WKS-PALABRA-BUSCAR
062850     MOVE 7         TO WKS-PALABRA-LARGO
062860     PERFORM 920-BUSCA-SUBCADENA
062870     IF WKS-SI-HALLADO
062880        PERFORM 355-EXTRAE-TOKEN-DOC
062890     END-IF.
062895 351-BUSCA-DOC-NUM-EN-LINEA-E. EXIT.
062900 352-BUSCA-PALABRA-DOC-EN-LINEA SECTION.
062910     MOVE WKS-LINEA-MAYUS (WKS-P) TO WKS-CADENA-BUSCAR
062920     MOVE WKS-LINEA-LARGO (WKS-P) TO WKS-CADENA-LARGO
062930     PERFORM 353-ARMA-PALABRA-DOC VARYING WKS-J FROM 1 BY 1
062940             UNTIL WKS-J > 4 OR WKS-DOC-HALLADO = 'Y'.
062950 352-BUSCA-PALABRA-DOC-EN-LINEA-E. EXIT.
062960 353-ARMA-PALABRA-DOC SECTION.
062970     MOVE 'N' TO WKS-HALLADO
062980     EVALUATE WKS-J
062990        WHEN 1 MOVE 'DOC'       TO WKS-PALABRA-BUSCAR
063000               MOVE 3            TO WKS-PALABRA-LARGO
063010        WHEN 2 MOVE 'DOCUMENTO' TO WKS-PALABRA-BUSCAR
063020               MOVE 9            TO WKS-PALABRA-LARGO
063030        WHEN 3 MOVE 'N.'         TO WKS-PALABRA-BUSCAR
063040               MOVE 2            TO WKS-PALABRA-LARGO
063050        WHEN 4 MOVE 'NR'         TO WKS-PALABRA-BUSCAR
063060               MOVE 2            TO WKS-PALABRA-LARGO
063070     END-EVALUATE
063080     PERFORM 920-BUSCA-SUBCADENA
063090     IF WKS-SI-HALLADO
063100        PERFORM 355-EXTRAE-TOKEN-DOC
063110        IF RCH-NO-DOCUMENTO NOT = SPACES
063120           MOVE 'Y' TO WKS-DOC-HALLADO
063130        END-IF
063140     END-IF.
063150 353-ARMA-PALABRA-DOC-E. EXIT.
063160*     TOMA, A PARTIR DE LA PALABRA CLAVE, UN TOKEN [A-Z0-9/-]+
063170 355-EXTRAE-TOKEN-DOC SECTION.
063180     COMPUTE WKS-R = WKS-POS-HALLADA + WKS-PALABRA-LARGO
063190     PERFORM 923-AVANZA-R UNTIL WKS-R > WKS-CADENA-LARGO
063200                OR (WKS-CADENA-BUSCAR (WKS-R:1) NOT = SPACE
063210                    AND WKS-CADENA-BUSCAR (WKS-R:1) NOT = ':'
063220                    AND WKS-CADENA-BUSCAR (WKS-R:1) NOT = '-')
063900     MOVE WKS-R TO WKS-S
063950     PERFORM 924-AVANZA-S UNTIL WKS-S > WKS-CADENA-LARGO
064100                OR WKS-S - WKS-R + 1 > 15
064200                OR NOT (WKS-CADENA-BUSCAR (WKS-S:1) IS MAYUSCULA
064300                     OR WKS-CADENA-BUSCAR (WKS-S:1) IS DIGITO
064400                     OR WKS-CADENA-BUSCAR (WKS-S:1) = '/'
064500                     OR WKS-CADENA-BUSCAR (WKS-S:1) = '-')
064800     IF WKS-S > WKS-R
064900        MOVE WKS-CADENA-BUSCAR (WKS-R : WKS-S - WKS-R)
065000          TO RCH-NO-DOCUMENTO
065100     END-IF.
065200 355-EXTRAE-TOKEN-DOC-E. EXIT.
065300******************************************************************
065400*                  T O T A L   D E L   R E C I B O               *
065500******************************************************************
065600*   BUSCA TOTALE / TOTAL / TOT (EN ESE ORDEN), TOMA EL PRIMER
065700*   IMPORTE QUE SIGUE A LA PALABRA HALLADA EN LA MISMA LINEA.
065800 360-PARSEA-TOTAL SECTION.
065900     MOVE ZERO TO RCH-TOTAL
066000     MOVE 'N'  TO RCH-TOTAL-ENCONTRADO
066050     PERFORM 361-BUSCA-TOTAL-EN-LINEA VARYING WKS-P FROM 1 BY 1
066060             UNTIL WKS-P > WKS-NO-LINEAS OR RCH-TOTAL-SI-HALLADO.
068200 360-PARSEA-TOTAL-E. EXIT.
068210 361-BUSCA-TOTAL-EN-LINEA SECTION.
068220     MOVE WKS-LINEA-MAYUS (WKS-P) TO WKS-CADENA-BUSCAR
068230     MOVE WKS-LINEA-LARGO (WKS-P) TO WKS-CADENA-LARGO
068240     MOVE 'TOTALE' TO WKS-PALABRA-BUSCAR
068250     MOVE 6        TO WKS-PALABRA-LARGO
068260     PERFORM 920-BUSCA-SUBCADENA
068270     IF NOT WKS-SI-HALLADO
068280        MOVE 'TOTAL' TO WKS-PALABRA-BUSCAR
068290        MOVE 5       TO WKS-PALABRA-LARGO
068295        PERFORM 920-BUSCA-SUBCADENA
068300     END-IF
068302     IF NOT WKS-SI-HALLADO
068304        MOVE 'TOT' TO WKS-PALABRA-BUSCAR
068306        MOVE 3     TO WKS-PALABRA-LARGO
068308        PERFORM 920-BUSCA-SUBCADENA
068309     END-IF
068310     IF WKS-SI-HALLADO
068320        PERFORM 362-EXTRAE-IMPORTE-LINEA
068330        IF WKS-IMP-SI-VALIDO
068340           MOVE WKS-IMP-RESULTADO TO RCH-TOTAL
068350           MOVE 'Y' TO RCH-TOTAL-ENCONTRADO
068360        END-IF
068370     END-IF.
068380 361-BUSCA-TOTAL-EN-LINEA-E. EXIT.
068400*   TOMA EL PRIMER IMPORTE (DIGITOS, PUNTOS Y COMA) QUE SIGUE A
068500*   LA PALABRA CLAVE HALLADA EN WKS-LINEA-CRUDA/WKS-CADENA-BUSCAR
068600*   Y LO CONVIERTE CON 365-CONVIERTE-IMPORTE.
068700 362-EXTRAE-IMPORTE-LINEA SECTION.
068800     MOVE 'N' TO WKS-IMP-VALIDO
068900     COMPUTE WKS-Q = WKS-POS-HALLADA + WKS-PALABRA-LARGO
068950     PERFORM 921-AVANZA-Q UNTIL WKS-Q > WKS-CADENA-LARGO
069100                OR (WKS-CADENA-BUSCAR (WKS-Q:1) IS DIGITO)
069400     MOVE WKS-Q TO WKS-J
069500     MOVE SPACES TO WKS-IMP-CRUDO
069550     PERFORM 922-AVANZA-J UNTIL WKS-J > WKS-CADENA-LARGO
069700                OR WKS-J - WKS-Q + 1 > 18
069800                OR NOT (WKS-CADENA-BUSCAR (WKS-J:1) IS DIGITO
069900                     OR WKS-CADENA-BUSCAR (WKS-J:1) = '.'
070000                     OR WKS-CADENA-BUSCAR (WKS-J:1) = ','
070100                     OR WKS-CADENA-BUSCAR (WKS-J:1) = '-')
070400     IF WKS-J > WKS-Q
070500        MOVE WKS-CADENA-BUSCAR (WKS-Q : WKS-J - WKS-Q)
070600          TO WKS-IMP-CRUDO
070700        PERFORM 365-CONVIERTE-IMPORTE
070800     END-IF.
070900 362-EXTRAE-IMPORTE-LINEA-E. EXIT.
071000
071100******************************************************************
071200*   365-CONVIERTE-IMPORTE                                         *
071300*   RECIBE EN WKS-IMP-CRUDO UN IMPORTE ESCRITO AL ESTILO DEL      *
071400*   SCANNER (PUNTO SEPARADOR DE MILES, COMA SEPARADOR DECIMAL,    *
071500*   EJ. 1.234,56 O 45,00) Y LO DEJA CONVERTIDO, SIN INTRINSECAS,  *
071600*   CARACTER POR CARACTER, EN WKS-IMP-RESULTADO.                  *
071700******************************************************************
071800 365-CONVIERTE-IMPORTE SECTION.
071900     MOVE SPACES TO WKS-IMP-DIGITOS
072000     MOVE ZERO   TO WKS-IMP-LARGO WKS-IMP-RESULTADO
072100     MOVE SPACE  TO WKS-IMP-SIGNO
072200     MOVE 'N'    TO WKS-IMP-VALIDO
072210     MOVE 'N'    TO WKS-IMP-COMA-VISTA
072300     MOVE 0      TO WKS-CADENA-LARGO
072400     INSPECT WKS-IMP-CRUDO TALLYING WKS-CADENA-LARGO
072500             FOR CHARACTERS BEFORE SPACE
072600     IF WKS-CADENA-LARGO > 0
072650        PERFORM 366-CONVIERTE-UN-CARACTER VARYING WKS-S FROM 1 BY 1
072660                UNTIL WKS-S > WKS-CADENA-LARGO
075200        IF WKS-IMP-LARGO > 0 AND WKS-IMP-SI-COMA-VISTA
075300           MOVE 'Y' TO WKS-IMP-VALIDO
075400           MOVE ZERO TO WKS-IMP-ENTERO
075450           PERFORM 367-ACUMULA-DIGITO-IMPORTE
075460                   VARYING WKS-S FROM 1 BY 1
075470                   UNTIL WKS-S > WKS-IMP-LARGO
076100           COMPUTE WKS-IMP-RESULTADO = WKS-IMP-ENTERO / 100
076200           IF WKS-IMP-SIGNO = '-'
076300              COMPUTE WKS-IMP-RESULTADO = WKS-IMP-RESULTADO * -1
076400           END-IF
076500        END-IF
076550     END-IF.
076600 365-CONVIERTE-IMPORTE-E. EXIT.
076601 366-CONVIERTE-UN-CARACTER SECTION.
076602     EVALUATE WKS-IMP-CRUDO (WKS-S:1)
076603        WHEN '-'
076604           MOVE '-' TO WKS-IMP-SIGNO
076605        WHEN '.'
076606           CONTINUE
076607        WHEN ','
076608*              A PARTIR DE LA COMA SOLO QUEDAN LOS 2 DECIMALES
076609           IF WKS-S + 2 <= WKS-CADENA-LARGO
076610              MOVE WKS-IMP-CRUDO (WKS-S + 1:2)
076611                TO WKS-IMP-DIGITOS (WKS-IMP-LARGO + 1:2)
076612              ADD 2 TO WKS-IMP-LARGO
076613              MOVE 'Y' TO WKS-IMP-COMA-VISTA
076614           END-IF
076615           MOVE WKS-CADENA-LARGO TO WKS-S
076616        WHEN OTHER
076617           IF WKS-IMP-CRUDO (WKS-S:1) IS DIGITO
076618              ADD 1 TO WKS-IMP-LARGO
076619              MOVE WKS-IMP-CRUDO (WKS-S:1)
076620                TO WKS-IMP-DIGITOS (WKS-IMP-LARGO:1)
076621           END-IF
076622     END-EVALUATE.
076623 366-CONVIERTE-UN-CARACTER-E. EXIT.
076630 367-ACUMULA-DIGITO-IMPORTE SECTION.
076640     MOVE WKS-IMP-DIGITOS (WKS-S:1) TO WKS-IMP-DIGITO-1
076650     COMPUTE WKS-IMP-ENTERO =
076660             WKS-IMP-ENTERO * 10 + WKS-IMP-DIGITO-1.
076670 367-ACUMULA-DIGITO-IMPORTE-E. EXIT.
076700******************************************************************
076800*       P I E   D E L   R E C I B O  -  C O N T R O L E S         *
076900******************************************************************
077000*   TOMA, SI VIENEN, LA CANTIDAD DE ARTICULOS DECLARADA (ARTICOLI *
077100*   N) Y EL IMPORTE PAGADO (IMPORTO PAGATO), PARA EL VALIDADOR.   *
077200 390-PARSEA-PIE-RECIBO SECTION.
077300     MOVE ZERO TO WKS-ARTICOLI-DECLARADO
077400     MOVE 'N'  TO WKS-ARTICOLI-VISTO WKS-PAGADO-VISTO
077450     PERFORM 391-PARSEA-LINEA-PIE VARYING WKS-P FROM 1 BY 1
077460             UNTIL WKS-P > WKS-NO-LINEAS.
081700 390-PARSEA-PIE-RECIBO-E. EXIT.
081701 391-PARSEA-LINEA-PIE SECTION.
081702     MOVE WKS-LINEA-MAYUS (WKS-P) TO WKS-CADENA-BUSCAR
081703     MOVE WKS-LINEA-LARGO (WKS-P) TO WKS-CADENA-LARGO
081704     MOVE 'ARTICOLI' TO WKS-PALABRA-BUSCAR
081705     MOVE 8          TO WKS-PALABRA-LARGO
081706     PERFORM 920-BUSCA-SUBCADENA
081707     IF WKS-SI-HALLADO
081708        COMPUTE WKS-Q = WKS-POS-HALLADA + WKS-PALABRA-LARGO
081709        PERFORM 921-AVANZA-Q UNTIL WKS-Q > WKS-CADENA-LARGO
081711                   OR WKS-CADENA-BUSCAR (WKS-Q:1) IS DIGITO
081712        IF WKS-Q <= WKS-CADENA-LARGO
081713           MOVE ZERO TO WKS-ARTICOLI-DECLARADO
081714           PERFORM 392-ACUMULA-DIGITO-ARTICOLI
081715                   UNTIL WKS-Q > WKS-CADENA-LARGO
081716                      OR NOT WKS-CADENA-BUSCAR (WKS-Q:1) IS DIGITO
081717           MOVE 'Y' TO WKS-ARTICOLI-VISTO
081718        END-IF
081719     END-IF
081721     MOVE 'IMPORTO PAGATO' TO WKS-PALABRA-BUSCAR
081722     MOVE 14              TO WKS-PALABRA-LARGO
081723     PERFORM 920-BUSCA-SUBCADENA
081729     IF WKS-SI-HALLADO
081731        PERFORM 362-EXTRAE-IMPORTE-LINEA
081732        IF WKS-IMP-SI-VALIDO
081733           MOVE WKS-IMP-RESULTADO TO WKS-PAGADO-IMPORTE
081734           MOVE 'Y' TO WKS-PAGADO-VISTO
081735        END-IF
081736     END-IF.
081737 391-PARSEA-LINEA-PIE-E. EXIT.
081738 392-ACUMULA-DIGITO-ARTICOLI SECTION.
081739     MOVE WKS-CADENA-BUSCAR (WKS-Q:1) TO WKS-IMP-DIGITO-1
081741     COMPUTE WKS-ARTICOLI-DECLARADO =
081742             WKS-ARTICOLI-DECLARADO * 10
081743           + WKS-IMP-DIGITO-1
081744     ADD 1 TO WKS-Q.
081745 392-ACUMULA-DIGITO-ARTICOLI-E. EXIT.
081800******************************************************************
081900*                A R T I C U L O S   D E L   R E C I B O         *
082000******************************************************************
082100*   UBICA LA ZONA DE ARTICULOS (ENTRE LA PRIMERA LINEA DEL       *
082200*   CUERPO Y LA LINEA DESCRIZIONE/TOTALE), ARMA EL MAPA DE IVA   *
082300*   DEL PIE Y PARSEA CADA LINEA DE LA ZONA COMO UN ARTICULO.     *
082400 400-PARSEA-ARTICULOS SECTION.
082500     MOVE ZERO TO WKS-NO-ARTICULOS
082600     PERFORM 410-UBICA-SECCION-ART
082700     PERFORM 420-ARMA-MAPA-IVA
082750     PERFORM 430-PARSEA-LINEA-ARTICULO
082760             VARYING WKS-P FROM WKS-INICIO-ARTICULOS BY 1
082770             UNTIL WKS-P > WKS-FIN-ARTICULOS
082780                OR WKS-NO-ARTICULOS >= MAX-ARTICULOS-RECIBO.
083300 400-PARSEA-ARTICULOS-E. EXIT.
083400
083500*   EL CUERPO DE ARTICULOS SON LAS LINEAS ESTRICTAMENTE ENTRE LA   *
083600*   PRIMERA LINEA DESCRIZIONE Y LA SIGUIENTE LINEA ARTICOLI. SIN  *
083700*   DESCRIZIONE LA SECCION ES TODA LA TABLA; CON DESCRIZIONE PERO*
083750*   SIN ARTICOLI DESPUES, LA SECCION LLEGA HASTA EL FINAL.       *
083800 410-UBICA-SECCION-ART SECTION.
083900     MOVE 1 TO WKS-INICIO-ARTICULOS
084000     MOVE WKS-NO-LINEAS TO WKS-FIN-ARTICULOS
084100     MOVE 'N' TO WKS-DESCRIZIONE-VISTA
084150     MOVE ZERO TO WKS-POS-DESCRIZIONE
084180     PERFORM 411-MARCA-DESCRIZIONE-VISTA VARYING WKS-P FROM 1 BY 1
084190             UNTIL WKS-P > WKS-NO-LINEAS OR WKS-DESCRIZIONE-VISTA = 'Y'
086010     IF WKS-DESCRIZIONE-VISTA = 'Y'
086020        COMPUTE WKS-INICIO-ARTICULOS = WKS-POS-DESCRIZIONE + 1
086030        MOVE WKS-NO-LINEAS TO WKS-FIN-ARTICULOS
086040        MOVE 'N' TO WKS-ARTICOLI-FIN-VISTA
086045        PERFORM 412-MARCA-ARTICOLI-FIN
086046                VARYING WKS-P FROM WKS-INICIO-ARTICULOS BY 1
086047                UNTIL WKS-P > WKS-NO-LINEAS
086048                   OR WKS-ARTICOLI-FIN-SI-VISTA
086180     END-IF.
086190 410-UBICA-SECCION-ART-E. EXIT.
086191 411-MARCA-DESCRIZIONE-VISTA SECTION.
086192     MOVE WKS-LINEA-MAYUS (WKS-P) TO WKS-CADENA-BUSCAR
086193     MOVE WKS-LINEA-LARGO (WKS-P) TO WKS-CADENA-LARGO
086194     MOVE 'DESCRIZIONE' TO WKS-PALABRA-BUSCAR
086195     MOVE 11            TO WKS-PALABRA-LARGO
086196     PERFORM 920-BUSCA-SUBCADENA
086197     IF WKS-SI-HALLADO
086198        MOVE 'Y' TO WKS-DESCRIZIONE-VISTA
086199        MOVE WKS-P TO WKS-POS-DESCRIZIONE
086200     END-IF.
086201 411-MARCA-DESCRIZIONE-VISTA-E. EXIT.
086202 412-MARCA-ARTICOLI-FIN SECTION.
086203     MOVE WKS-LINEA-MAYUS (WKS-P) TO WKS-CADENA-BUSCAR
086204     MOVE WKS-LINEA-LARGO (WKS-P) TO WKS-CADENA-LARGO
086205     MOVE 'ARTICOLI' TO WKS-PALABRA-BUSCAR
086206     MOVE 8          TO WKS-PALABRA-LARGO
086207     PERFORM 920-BUSCA-SUBCADENA
086208     IF WKS-SI-HALLADO
086209        MOVE 'Y' TO WKS-ARTICOLI-FIN-VISTA
086211        COMPUTE WKS-FIN-ARTICULOS = WKS-P - 1
086212     END-IF.
086213 412-MARCA-ARTICOLI-FIN-E. EXIT.
086220
086300*   RECORRE LAS ULTIMAS LINEAS DEL PIE BUSCANDO EL PATRON DE      *
086400*   CODIGO DE IVA, LETRA [ : O - ] IVA TASA % (EJ. A: IVA 4,00%,  *
086410*   B-IVA10,00%) Y LOS DEJA EN WKS-MAPA-IVA, UNO POR CASILLA DE   *
086420*   ALFABETO.                                                    *
086430* 15/02/2014 JOPZ 104021  SE REESCRIBE EL PATRON: EL PIE YA NO   *CC104021
086440*                         USA LETRA=TASA, USA LETRA: IVA TASA%.  *CC104021
086500 420-ARMA-MAPA-IVA SECTION.
086700     MOVE SPACES TO WKS-MAPA-IVA-PLANO
086710     PERFORM 421-INICIALIZA-CASILLA-IVA VARYING WKS-IX-IVA FROM 1 BY 1
086711             UNTIL WKS-IX-IVA > 26
086712     PERFORM 422-BUSCA-PAR-LETRA-TASA VARYING WKS-P FROM 1 BY 1
086713             UNTIL WKS-P > WKS-NO-LINEAS.
086714 420-ARMA-MAPA-IVA-E. EXIT.
086715 421-INICIALIZA-CASILLA-IVA SECTION.
086716     MOVE 'N' TO WKS-MAPA-IVA-HALLADA (WKS-IX-IVA).
086717 421-INICIALIZA-CASILLA-IVA-E. EXIT.
086718 422-BUSCA-PAR-LETRA-TASA SECTION.
086719     MOVE WKS-LINEA-LARGO (WKS-P) TO WKS-CADENA-LARGO
086721     PERFORM 423-COMPARA-PATRON-IVA VARYING WKS-J FROM 1 BY 1
086722             UNTIL WKS-J > WKS-CADENA-LARGO.
086723 422-BUSCA-PAR-LETRA-TASA-E. EXIT.
086724*   WKS-J ES LA LETRA CANDIDATA; SE ADMITE UN ':' O '-' Y ESPACIOS*
086726*   ANTES DE 'IVA', Y ESPACIOS ENTRE 'IVA' Y LA TASA.             *
086728 423-COMPARA-PATRON-IVA SECTION.
086729     IF WKS-LINEA-TEXTO (WKS-P) (WKS-J:1) IS MAYUSCULA
086730        COMPUTE WKS-Q = WKS-J + 1
086731        IF WKS-Q <= WKS-CADENA-LARGO
086732           AND (WKS-LINEA-TEXTO (WKS-P) (WKS-Q:1) = ':'
086733                OR WKS-LINEA-TEXTO (WKS-P) (WKS-Q:1) = '-')
086734           ADD 1 TO WKS-Q
086735        END-IF
086736        PERFORM 921-AVANZA-Q UNTIL WKS-Q > WKS-CADENA-LARGO
086737                OR WKS-LINEA-MAYUS (WKS-P) (WKS-Q:1) NOT = SPACE
086738        IF WKS-Q + 2 <= WKS-CADENA-LARGO
086739           AND WKS-LINEA-MAYUS (WKS-P) (WKS-Q:3) = 'IVA'
086740           COMPUTE WKS-Q = WKS-Q + 3
086741           PERFORM 921-AVANZA-Q UNTIL WKS-Q > WKS-CADENA-LARGO
086742                   OR WKS-LINEA-MAYUS (WKS-P) (WKS-Q:1) NOT = SPACE
086743           PERFORM 424-EXTRAE-TASA-IVA
086744           IF WKS-TASA-IVA-SI-HALLADA
086745              MOVE WKS-LINEA-TEXTO (WKS-P) (WKS-J:1) TO WKS-LETRA-IVA
086746              PERFORM 927-SIN-OPERACION VARYING WKS-POS-LETRA
086747                      FROM 1 BY 1
086748                      UNTIL WKS-POS-LETRA > 26
086749                         OR WKS-ALFABETO (WKS-POS-LETRA:1)
086750                                         = WKS-LETRA-IVA
086751              IF WKS-POS-LETRA < 27
086752                 MOVE WKS-IMP-RESULTADO
086753                   TO WKS-MAPA-IVA-TASA (WKS-POS-LETRA)
086754                 MOVE 'Y' TO WKS-MAPA-IVA-HALLADA (WKS-POS-LETRA)
086755              END-IF
086756           END-IF
086757        END-IF
086758     END-IF.
086759 423-COMPARA-PATRON-IVA-E. EXIT.
086760*   TOMA LA TASA A PARTIR DE WKS-Q (1 O 2 DIGITOS, COMA O PUNTO,  *
086761*   2 DECIMALES Y, TRAS ESPACIOS OPCIONALES, EL SIGNO '%').       *
086762*   SI EL PATRON NO CIERRA CON '%' NO SE CONSIDERA TASA VALIDA.  *
086763 424-EXTRAE-TASA-IVA SECTION.
086764     MOVE 'N' TO WKS-TASA-IVA-HALLADA
086765     MOVE WKS-Q TO WKS-R
086766     IF WKS-R <= WKS-LINEA-LARGO (WKS-P)
086767        AND WKS-LINEA-MAYUS (WKS-P) (WKS-R:1) IS DIGITO
086768        IF WKS-R + 1 <= WKS-LINEA-LARGO (WKS-P)
086769           AND WKS-LINEA-MAYUS (WKS-P) (WKS-R+1:1) IS DIGITO
086770           COMPUTE WKS-Q = WKS-R + 2
086771        ELSE
086772           COMPUTE WKS-Q = WKS-R + 1
086773        END-IF
086774        IF WKS-Q <= WKS-LINEA-LARGO (WKS-P)
086775           AND (WKS-LINEA-MAYUS (WKS-P) (WKS-Q:1) = ','
086776                OR WKS-LINEA-MAYUS (WKS-P) (WKS-Q:1) = '.')
086777           IF WKS-Q + 2 <= WKS-LINEA-LARGO (WKS-P)
086778              AND WKS-LINEA-MAYUS (WKS-P) (WKS-Q+1:1) IS DIGITO
086779              AND WKS-LINEA-MAYUS (WKS-P) (WKS-Q+2:1) IS DIGITO
086780              COMPUTE WKS-S = WKS-Q + 3
086781              PERFORM 924-AVANZA-S UNTIL
086782                      WKS-S > WKS-LINEA-LARGO (WKS-P)
086783                      OR WKS-LINEA-MAYUS (WKS-P) (WKS-S:1) NOT = SPACE
086784              IF WKS-S <= WKS-LINEA-LARGO (WKS-P)
086785                 AND WKS-LINEA-MAYUS (WKS-P) (WKS-S:1) = '%'
086786                 MOVE WKS-LINEA-TEXTO (WKS-P)
086787                           (WKS-R : WKS-Q - WKS-R + 3)
086788                   TO WKS-IMP-CRUDO (1 : WKS-Q - WKS-R + 3)
086789                 MOVE WKS-Q - WKS-R + 3 TO WKS-CADENA-LARGO
086790                 PERFORM 365-CONVIERTE-IMPORTE
086791                 IF WKS-IMP-SI-VALIDO
086792                    MOVE 'Y' TO WKS-TASA-IVA-HALLADA
086793                 END-IF
086794              END-IF
086795           END-IF
086796        END-IF
086797     END-IF
086798     MOVE WKS-LINEA-LARGO (WKS-P) TO WKS-CADENA-LARGO.
086799 424-EXTRAE-TASA-IVA-E. EXIT.
090200*   UNA LINEA DE ARTICULO TRAE DESCRIPCION, IMPORTE Y, A VECES,  *
090300*   UNA LETRA DE CODIGO DE IVA AL FINAL (EJ. PANE      2,50 A).  *
090400*   LINEAS SIN NINGUN DIGITO NO SON ARTICULO, SE IGNORAN.        *
090500 430-PARSEA-LINEA-ARTICULO SECTION.
090600     MOVE WKS-LINEA-TEXTO (WKS-P) TO WKS-LINEA-CRUDA
090700     MOVE WKS-LINEA-LARGO (WKS-P) TO WKS-CADENA-LARGO
090800     MOVE 'N' TO WKS-HALLADO
090850     PERFORM 431-BUSCA-ULTIMO-DIGITO
090860             VARYING WKS-J FROM WKS-CADENA-LARGO BY -1
090870             UNTIL WKS-J < 1 OR WKS-SI-HALLADO
091500     IF WKS-SI-HALLADO
091800*        LA LETRA DE IVA, SI VIENE, ES EL ULTIMO CARACTER DE LA
091900*        LINEA CUANDO ES UNA A, B O C AISLADA (MAYUS. O MINUS.).
092000        MOVE SPACE TO WKS-ART-COD-IVA (WKS-NO-ARTICULOS + 1)
092100        IF (WKS-LINEA-CRUDA (WKS-CADENA-LARGO:1) = 'A' OR 'B' OR 'C'
092110                                                    OR 'a' OR 'b' OR 'c')
092200           AND (WKS-CADENA-LARGO = 1
092300             OR WKS-LINEA-CRUDA (WKS-CADENA-LARGO - 1:1) = SPACE)
092400           MOVE WKS-LINEA-CRUDA (WKS-CADENA-LARGO:1)
092500             TO WKS-ART-COD-IVA (WKS-NO-ARTICULOS + 1)
092510           INSPECT WKS-ART-COD-IVA (WKS-NO-ARTICULOS + 1)
092520              CONVERTING 'abc' TO 'ABC'
092600           COMPUTE WKS-CADENA-LARGO = WKS-CADENA-LARGO - 1
092700        END-IF
092800*        EL IMPORTE ES EL ULTIMO GRUPO DE DIGITOS/PUNTO/COMA
092900        MOVE WKS-CADENA-LARGO TO WKS-J
092950        PERFORM 925-RETROCEDE-J UNTIL WKS-J < 1
093100                   OR (WKS-LINEA-CRUDA (WKS-J:1) IS DIGITO
093200                    OR WKS-LINEA-CRUDA (WKS-J:1) = ','
093300                    OR WKS-LINEA-CRUDA (WKS-J:1) = '.')
093600        MOVE WKS-J TO WKS-Q
093650        PERFORM 926-RETROCEDE-Q UNTIL WKS-Q < 1
093800                   OR NOT (WKS-LINEA-CRUDA (WKS-Q:1) IS DIGITO
093900                        OR WKS-LINEA-CRUDA (WKS-Q:1) = ','
094000                        OR WKS-LINEA-CRUDA (WKS-Q:1) = '.')
094300        ADD 1 TO WKS-Q
094400        IF WKS-J >= WKS-Q
094700           MOVE SPACES TO WKS-IMP-CRUDO
094800           MOVE WKS-LINEA-CRUDA (WKS-Q : WKS-J - WKS-Q + 1)
094900             TO WKS-IMP-CRUDO
095000           MOVE WKS-J - WKS-Q + 1 TO WKS-CADENA-LARGO
095100           PERFORM 365-CONVIERTE-IMPORTE
095200           IF WKS-IMP-SI-VALIDO
095500              ADD 1 TO WKS-NO-ARTICULOS
095600              COMPUTE WKS-J = WKS-Q - 1
095700              IF WKS-J < 1
095800                 MOVE SPACES TO WKS-ART-NOMBRE (WKS-NO-ARTICULOS)
095900              ELSE
096000                 MOVE WKS-LINEA-CRUDA (1 : WKS-J)
096100                   TO WKS-ART-NOMBRE (WKS-NO-ARTICULOS)
096200              END-IF
096300              MOVE WKS-IMP-RESULTADO TO WKS-ART-MONTO (WKS-NO-ARTICULOS)
096400              PERFORM 440-SIGNO-DESCUENTO
096500              PERFORM 450-RESUELVE-TASA-IVA
096510           END-IF
096520        END-IF
096530     END-IF.
096600 430-PARSEA-LINEA-ARTICULO-E. EXIT.
096610 431-BUSCA-ULTIMO-DIGITO SECTION.
096620     IF WKS-LINEA-CRUDA (WKS-J:1) IS DIGITO
096630        MOVE 'Y' TO WKS-HALLADO
096640     END-IF.
096650 431-BUSCA-ULTIMO-DIGITO-E. EXIT.
096700
096800*   LAS LINEAS DE DESCUENTO (SCONTO) DEBEN QUEDAR EN NEGATIVO,  *
096900*   AUNQUE EL SCANNER A VECES PIERDE EL SIGNO MENOS IMPRESO.    *
097000 440-SIGNO-DESCUENTO SECTION.
097100     MOVE WKS-ART-NOMBRE (WKS-NO-ARTICULOS) TO WKS-CADENA-BUSCAR
097200     MOVE 40        TO WKS-CADENA-LARGO
097300     INSPECT WKS-CADENA-BUSCAR
097400             CONVERTING 'abcdefghijklmnopqrstuvwxyz'
097500                     TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
097600     MOVE 'SCONTO' TO WKS-PALABRA-BUSCAR
097700     MOVE 6         TO WKS-PALABRA-LARGO
097800     PERFORM 920-BUSCA-SUBCADENA
097900     IF WKS-SI-HALLADO
098000        AND WKS-ART-MONTO (WKS-NO-ARTICULOS) > 0
098100        COMPUTE WKS-ART-MONTO (WKS-NO-ARTICULOS) =
098200                WKS-ART-MONTO (WKS-NO-ARTICULOS) * -1
098300     END-IF.
098400 440-SIGNO-DESCUENTO-E. EXIT.
098500
098600*   SI LA LINEA TRAJO LETRA DE IVA, LA RESUELVE CONTRA EL MAPA  *
098700*   ARMADO EN 420; SI NO SE HALLA EN EL MAPA, QUEDA SIN TASA.   *
098800 450-RESUELVE-TASA-IVA SECTION.
098900     MOVE ZERO TO WKS-ART-TASA-IVA (WKS-NO-ARTICULOS)
099000     MOVE 'N'  TO WKS-ART-TASA-OK  (WKS-NO-ARTICULOS)
099100     IF WKS-ART-COD-IVA (WKS-NO-ARTICULOS) NOT = SPACE
099150        PERFORM 927-SIN-OPERACION VARYING WKS-POS-LETRA FROM 1 BY 1
099300                UNTIL WKS-POS-LETRA > 26
099400                   OR WKS-ALFABETO (WKS-POS-LETRA:1)
099500                      = WKS-ART-COD-IVA (WKS-NO-ARTICULOS)
099700        IF WKS-POS-LETRA < 27
099800           AND WKS-MAPA-SI-HALLADA (WKS-POS-LETRA)
099900           MOVE WKS-MAPA-IVA-TASA (WKS-POS-LETRA)
100000             TO WKS-ART-TASA-IVA (WKS-NO-ARTICULOS)
100100           MOVE 'Y' TO WKS-ART-TASA-OK (WKS-NO-ARTICULOS)
100200        END-IF
100300     END-IF.
100400 450-RESUELVE-TASA-IVA-E. EXIT.
100500******************************************************************
100600*          5 0 0  -  V A L I D A D O R   D E   C A L I D A D      *
100700******************************************************************
100800*   ACUMULA LOS AVISOS DEL RECIBO ACTUAL EN RCH-AVISOS, SEGUN    *
100900*   LAS REGLAS DE CONSISTENCIA DEL SISTEMA.                      *
101000 500-VALIDA-CALIDAD SECTION.
101100     MOVE SPACES TO WKS-AVISOS-TRABAJO
101200     MOVE ZERO   TO WKS-NO-AVISOS WKS-SUMA-ARTICULOS
101300     MOVE ZERO   TO WKS-ARTICULOS-VALIDOS
101400     PERFORM 501-ACUMULA-ARTICULO-VALIDO VARYING WKS-IX-ART FROM 1 BY 1
101500             UNTIL WKS-IX-ART > WKS-NO-ARTICULOS
102400     IF RCH-TOTAL-NO-HALLADO
102500        MOVE 'TOTAL-NOT-FOUND' TO WKS-LINEA-CRUDA (1:16)
102600        MOVE 16 TO WKS-LARGO-LINEA
102700        PERFORM 510-AGREGA-AVISO
102800     ELSE
102900        COMPUTE WKS-DIFERENCIA =
103000                WKS-SUMA-ARTICULOS - RCH-TOTAL
103100        IF WKS-DIFERENCIA < 0
103200           COMPUTE WKS-DIFERENCIA = WKS-DIFERENCIA * -1
103300        END-IF
103400        IF WKS-DIFERENCIA > UMBRAL-SUMA-VS-TOTAL
103500           MOVE 'SUM-TOTAL-MISMATCH' TO WKS-LINEA-CRUDA (1:18)
103600           MOVE 18 TO WKS-LARGO-LINEA
103700           PERFORM 510-AGREGA-AVISO
103800        END-IF
103900     END-IF
104000     IF WKS-ARTICOLI-VISTO = 'Y'
104100        AND WKS-ARTICOLI-DECLARADO NOT = WKS-ARTICULOS-VALIDOS
104200        MOVE 'ITEMS-COUNT-MISMATCH' TO WKS-LINEA-CRUDA (1:20)
104300        MOVE 20 TO WKS-LARGO-LINEA
104400        PERFORM 510-AGREGA-AVISO
104500     END-IF
104600     IF WKS-PAGADO-VISTO = 'Y' AND RCH-TOTAL-SI-HALLADO
104700        COMPUTE WKS-DIFERENCIA =
104800                WKS-PAGADO-IMPORTE - RCH-TOTAL
104900        IF WKS-DIFERENCIA < 0
105000           COMPUTE WKS-DIFERENCIA = WKS-DIFERENCIA * -1
105100        END-IF
105200        IF WKS-DIFERENCIA > UMBRAL-PAGADO-VS-TOTAL
105300           MOVE 'PAID-AMOUNT-SUSPECT' TO WKS-LINEA-CRUDA (1:19)
105400           MOVE 19 TO WKS-LARGO-LINEA
105500           PERFORM 510-AGREGA-AVISO
105600        END-IF
105700     END-IF
105800     MOVE WKS-NO-AVISOS    TO RCH-NO-AVISOS
105900     MOVE WKS-AVISOS-TRABAJO TO RCH-AVISOS
106000     IF WKS-NO-AVISOS > 0
106100        ADD 1 TO WKS-RECIBOS-CON-AVISO
106200     END-IF.
106300 500-VALIDA-CALIDAD-E. EXIT.
106310 501-ACUMULA-ARTICULO-VALIDO SECTION.
106320     ADD WKS-ART-MONTO (WKS-IX-ART) TO WKS-SUMA-ARTICULOS
106330     ADD 1 TO WKS-ARTICULOS-VALIDOS.
106340 501-ACUMULA-ARTICULO-VALIDO-E. EXIT.
106400
106500*   AGREGA UN AVISO AL TEXTO ACUMULADO, SEPARADO POR ';'.        *
106600 510-AGREGA-AVISO SECTION.
106700     ADD 1 TO WKS-NO-AVISOS
106800     IF WKS-NO-AVISOS > 1
106900        STRING WKS-AVISOS-TRABAJO DELIMITED BY '  '
107000               '; '               DELIMITED BY SIZE
107100               WKS-LINEA-CRUDA (1:WKS-LARGO-LINEA)
107200                                  DELIMITED BY SIZE
107300               INTO WKS-AVISOS-TRABAJO
107400     ELSE
107500        MOVE WKS-LINEA-CRUDA (1:WKS-LARGO-LINEA)
107600          TO WKS-AVISOS-TRABAJO
107700     END-IF.
107800 510-AGREGA-AVISO-E. EXIT.
107900******************************************************************
108000*          6 0 0  -  G R A B A C I O N   D E L   R E C I B O      *
108100******************************************************************
108200*   ASIGNA EL SIGUIENTE NUMERO DE RECIBO Y GRABA ENCABEZADO MAS   *
108300*   ARTICULOS POR MEDIO DE LA RUTINA RCPT2S01.                    *
108400 600-GRABA-RECIBO SECTION.
108500     CALL 'RCPT2S01' USING RCH-ENCABEZADO-RECIBO
108600                            WKS-TABLA-ARTICULOS
108700                            WKS-RESULTADO-GRABACION
108800     IF NOT WKS-GRABACION-OK
108900        DISPLAY '>>> ERROR AL GRABAR RECIBO, STATUS: '
109000                WKS-STATUS-GRABACION UPON CONSOLE
109100     ELSE
109200        MOVE WKS-NO-RECIBO-ASIGNADO TO RCH-NO-RECIBO
109300        ADD 1 TO WKS-RECIBOS-LEIDOS
109400        ADD WKS-NO-ARTICULOS TO WKS-ARTICULOS-ESCRITOS
109500     END-IF.
109600 600-GRABA-RECIBO-E. EXIT.
109700******************************************************************
109800*          6 1 0  -  D E T A L L E   D E L   R E P O R T E        *
109900******************************************************************
110000 610-IMPRIME-DETALLE SECTION.
110010     IF RCH-TOTAL-NO-HALLADO
110020        MOVE '*MISSING*'     TO WKS-MASCARA-TOT-DET
110030     ELSE
110040        MOVE RCH-TOTAL       TO WKS-MASCARA-TOTAL
110045        MOVE WKS-MASCARA-TOTAL TO WKS-MASCARA-TOT-DET
110050     END-IF
110100     MOVE SPACES TO RCP-LINEA-REPORTE
110200     STRING RCH-NO-RECIBO      DELIMITED BY SIZE
110300            '  '                DELIMITED BY SIZE
110400            RCH-NOMBRE-COMERCIO DELIMITED BY SIZE
110500            '  '                DELIMITED BY SIZE
110600            RCH-FECHA-HORA (1:16) DELIMITED BY SIZE
110700            '  ART:'            DELIMITED BY SIZE
110800            WKS-NO-ARTICULOS    DELIMITED BY SIZE
110900            '  TOT:'            DELIMITED BY SIZE
110950            WKS-MASCARA-TOT-DET DELIMITED BY SIZE
110970            '  AVISOS:'         DELIMITED BY SIZE
110980            RCH-NO-AVISOS       DELIMITED BY SIZE
111100            INTO RCP-LINEA-REPORTE
111200     WRITE RCP-LINEA-REPORTE.
111300 610-IMPRIME-DETALLE-E. EXIT.
111400
111500*   EL DETALLE DE AVISOS SOLO SE IMPRIME CUANDO UPSI-0 ESTA EN   *
111600*   OFF (CORRIDAS NORMALES); EN CORRIDAS LARGAS SE SUPRIME.      *
111700 620-IMPRIME-AVISOS SECTION.
111800     IF RCH-NO-AVISOS > 0 AND NOT AVISOS-DETALLE-OFF
111900        MOVE SPACES TO RCP-LINEA-REPORTE
112000        STRING '      AVISOS: ' DELIMITED BY SIZE
112100               RCH-AVISOS       DELIMITED BY SIZE
112200               INTO RCP-LINEA-REPORTE
112300        WRITE RCP-LINEA-REPORTE
112400     END-IF.
112500 620-IMPRIME-AVISOS-E. EXIT.
112600******************************************************************
112700*          7 0 0  -  A C T U A L I Z A   T O T A L E S            *
112800******************************************************************
112900 700-ACTUALIZA-TOTALES SECTION.
113000     ADD RCH-TOTAL TO WKS-GRAN-TOTAL.
113100 700-ACTUALIZA-TOTALES-E. EXIT.
113200******************************************************************
113300*          8 0 0  -  E S T A D I S T I C A S   D E   C O R R I D A*
113400******************************************************************
113500 800-IMPRIME-ESTADISTICAS SECTION.
113600     MOVE SPACES TO RCP-LINEA-REPORTE
113700     WRITE RCP-LINEA-REPORTE
113800     MOVE SPACES TO RCP-LINEA-REPORTE
113900     MOVE '*** RESUMEN DE LA CORRIDA ***' TO RCP-LINEA-REPORTE
114000     WRITE RCP-LINEA-REPORTE
114100     MOVE WKS-RECIBOS-LEIDOS TO WKS-MASCARA-CONTADOR
114200     MOVE SPACES TO RCP-LINEA-REPORTE
114300     STRING 'RECIBOS PROCESADOS . . . : ' DELIMITED BY SIZE
114400            WKS-MASCARA-CONTADOR           DELIMITED BY SIZE
114500            INTO RCP-LINEA-REPORTE
114600     WRITE RCP-LINEA-REPORTE
114700     MOVE WKS-ARTICULOS-ESCRITOS TO WKS-MASCARA-CONTADOR
114800     MOVE SPACES TO RCP-LINEA-REPORTE
114900     STRING 'ARTICULOS GRABADOS . . . : ' DELIMITED BY SIZE
115000            WKS-MASCARA-CONTADOR           DELIMITED BY SIZE
115100            INTO RCP-LINEA-REPORTE
115200     WRITE RCP-LINEA-REPORTE
115300     MOVE WKS-RECIBOS-CON-AVISO TO WKS-MASCARA-CONTADOR
115400     MOVE SPACES TO RCP-LINEA-REPORTE
115500     STRING 'RECIBOS CON AVISOS . . . : ' DELIMITED BY SIZE
115600            WKS-MASCARA-CONTADOR           DELIMITED BY SIZE
115700            INTO RCP-LINEA-REPORTE
115800     WRITE RCP-LINEA-REPORTE
115900     MOVE WKS-GRAN-TOTAL TO WKS-MASCARA-TOTAL
116000     MOVE SPACES TO RCP-LINEA-REPORTE
116100     STRING 'GRAN TOTAL FACTURADO . . : ' DELIMITED BY SIZE
116200            WKS-MASCARA-TOTAL              DELIMITED BY SIZE
116300            INTO RCP-LINEA-REPORTE
116400     WRITE RCP-LINEA-REPORTE.
116500 800-IMPRIME-ESTADISTICAS-E. EXIT.
