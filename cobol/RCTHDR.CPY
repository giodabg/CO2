000100******************************************************************
000200*     R C T H D R  -  E N C A B E Z A D O   D E   R E C I B O    *
000300******************************************************************
000400* COPY DE REGISTRO MAESTRO DE ENCABEZADOS DE RECIBOS (SALIDA).   *
000500* UN REGISTRO POR RECIBO PROCESADO, RCH-NO-RECIBO ASCENDENTE.    *
000600* SE GRABA DESDE RCPT2S01 (RUTINA DE GRABACION).                 *
000700******************************************************************
000800 01  RCH-ENCABEZADO-RECIBO.
000900*        LLAVE ASIGNADA AL GRABAR, INICIA EN 1
001000     05  RCH-NO-RECIBO          PIC 9(07).
001100*        DATOS QUE VIENEN DE LA LINEA SRC: (PASO DIRECTO)
001200     05  RCH-CAPTURADO-EN       PIC X(25).
001300     05  RCH-RUTA-IMAGEN        PIC X(60).
001400*        DATOS EXTRAIDOS DEL TEXTO DEL RECIBO
001500     05  RCH-NOMBRE-COMERCIO    PIC X(40).
001600     05  RCH-DIRECCION-COMERCIO PIC X(60).
001700     05  RCH-NIT-COMERCIO       PIC X(15).
001800     05  RCH-FECHA-HORA         PIC X(20).
001900     05  RCH-NO-DOCUMENTO       PIC X(15).
002000     05  RCH-MONEDA             PIC X(03).
002100*        TOTAL IMPRESO EN EL RECIBO (CERO + BANDERA SI NO HALLADO)
002200     05  RCH-TOTAL              PIC S9(07)V99.
002300     05  RCH-TOTAL-ENCONTRADO   PIC X(01).
002400         88  RCH-TOTAL-SI-HALLADO       VALUE 'Y'.
002500         88  RCH-TOTAL-NO-HALLADO       VALUE 'N'.
002600*        RESULTADO DEL VALIDADOR DE CALIDAD
002700     05  RCH-NO-AVISOS          PIC 9(02).
002800     05  RCH-AVISOS             PIC X(200).
002900*        RELLENO, RESERVADO PARA USO FUTURO DEL ENCABEZADO
003000     05  FILLER                 PIC X(03).
