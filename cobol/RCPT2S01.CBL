000100******************************************************************
000200* FECHA       : 14/03/1989                                       *
000300* PROGRAMADOR : R. CASTILLO (RCAS)                               *
000400* APLICACION  : DIGITALIZACION DE RECIBOS                        *
000500* PROGRAMA    : RCPT2S01                                         *
000600* TIPO        : SUBRUTINA (CALLED)                               *
000700* DESCRIPCION : RECIBE EL ENCABEZADO Y LOS ARTICULOS DE UN       *
000800*             : RECIBO YA PARSEADOS POR RCPT1B01, ASIGNA EL      *
000900*             : SIGUIENTE NUMERO DE RECIBO Y LOS GRABA EN        *
001000*             : RCTHDR Y RCTITM.                                 *
001100* ARCHIVOS    : RCTHDR=S, RCTITM=S                               *
001200* ACCION (ES) : S=RUTINA DE GRABACION, LLAMADA POR RCPT1B01      *
001300* PROGRAMA(S) : NINGUNO (RUTINA HOJA)                            *
001400* INSTALADO   : 14/03/1989                                       *
001500* BPM/RATIONAL: 100343                                           *
001600* NOMBRE      : DIGITALIZACION DE RECIBOS - GRABACION            *
001700* DESCRIPCION : RUTINA DE PERSISTENCIA DE ENCABEZADO/ARTICULOS   *
001800******************************************************************
001900 IDENTIFICATION DIVISION.
002000 PROGRAM-ID.                    RCPT2S01.
002100 AUTHOR.                        R. CASTILLO.
002200 INSTALLATION.                  SERES - CENTRO DE COMPUTO.
002300 DATE-WRITTEN.                  14/03/1989.
002400 DATE-COMPILED.
002500 SECURITY.                      USO INTERNO - CONFIDENCIAL.
002600******************************************************************
002700*                    B I T A C O R A   D E   C A M B I O S       *
002800******************************************************************
002900* 14/03/1989 RCAS 100343  VERSION ORIGINAL DE LA RUTINA.         *CC100343
003000* 02/08/1989 RCAS 100417  SE AGREGA REDEFINES DE CONTADOR PARA   *CC100417
003100*                         ARRANQUE DE NUMERACION DESDE RCTHDR.   *CC100417
003200* 22/01/1991 MCIF 101006  SE VALIDA STATUS DE ESCRITURA DE       *CC101006
003300*                         RCTITM LINEA POR LINEA.                *CC101006
003400* 09/09/1992 MCIF 101189  SE AGREGA CONTADOR DE ARTICULOS        *CC101189
003500*                         GRABADOS PARA LA BITACORA DE CORRIDA.  *CC101189
003600* 03/06/1998 MCIF 102200  REVISION DE FECHAS AL AÑO 2000: EL     *CC102200
003700*                         NUMERO DE RECIBO NO DEPENDE DE FECHA,  *CC102200
003800*                         SOLO ES UN CONTADOR ASCENDENTE. OK.    *CC102200
003900* 19/07/2001 JOPZ 102541  SE AGREGA VALIDACION DE DESBORDE DEL   *CC102541
004000*                         CONTADOR DE RECIBOS (9999999 MAX).     *CC102541
004100* 21/10/2008 RCAS 103345  SE AGREGA STATUS '99' PARA DESBORDE    *CC103345
004200*                         DE CONTADOR, REGRESADO A RCPT1B01.    * CC103345
004300******************************************************************
004400 ENVIRONMENT DIVISION.
004500 CONFIGURATION SECTION.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS DIGITO IS "0" THRU "9".
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT RCTHDR ASSIGN TO RCTHDR
005200            ORGANIZATION   IS SEQUENTIAL
005300            FILE STATUS    IS FS-RCTHDR.
005400     SELECT RCTITM ASSIGN TO RCTITM
005500            ORGANIZATION   IS SEQUENTIAL
005600            FILE STATUS    IS FS-RCTITM.
005700******************************************************************
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  RCTHDR
006100     RECORDING MODE IS F.
006200     COPY RCTHDR.
006300 FD  RCTITM
006400     RECORDING MODE IS F.
006500     COPY RCTITM.
006600******************************************************************
006700 WORKING-STORAGE SECTION.
006800******************************************************************
006900*           RECURSOS DE FILE STATUS                              *
007000******************************************************************
007100 01  WKS-FS-STATUS.
007200     05  FS-RCTHDR              PIC 9(02) VALUE ZEROES.
007300     05  FS-RCTITM              PIC 9(02) VALUE ZEROES.
007400     05  FILLER                 PIC X(06).
007500*        VISTA COMBINADA DE AMBOS STATUS, PARA UNA SOLA
007600*        COMPARACION AL ABRIR LOS DOS ARCHIVOS DE SALIDA.
007700 01  WKS-FS-STATUS-R REDEFINES WKS-FS-STATUS.
007800     05  WKS-FS-AMBOS           PIC X(04).
007900     05  FILLER                 PIC X(06).
008000******************************************************************
008100*           CONTADOR DE NUMERACION DE RECIBOS                    *
008200******************************************************************
008300*        SE ABRE UNA SOLA VEZ POR CORRIDA (VER 100-GRABA-RECIBO, *
008400*        BANDERA WKS-PRIMERA-VEZ) Y QUEDA ABIERTO HASTA QUE      *
008500*        RCPT1B01 TERMINE EL PROCESO (CIERRA VIA STOP RUN).      *
008600 01  WKS-CONTADOR-RECIBOS.
008700     05  WKS-ULTIMO-NO-RECIBO   PIC 9(07) COMP VALUE ZERO.
008800     05  WKS-PRIMERA-VEZ        PIC X(01) VALUE 'Y'.
008900         88  WKS-ES-PRIMERA-VEZ         VALUE 'Y'.
009000*        VISTA DEL CONTADOR EN 2 MITADES, PARA EL AVISO DE
009100*        DESBORDE (9999999 MAX) SIN USAR FUNCIONES INTRINSECAS.
009200 01  WKS-CONTADOR-R REDEFINES WKS-CONTADOR-RECIBOS.
009300     05  WKS-ULTIMO-PARTE-ALTA  PIC 9(04) COMP.
009400     05  FILLER                 PIC X(01).
009500******************************************************************
009600*           AREA DE TRABAJO PARA GRABAR UN ARTICULO              *
009700******************************************************************
009800     COPY RCTITM REPLACING ==RCI-== BY ==WKA-==.
009900*        VISTA PLANA DEL MISMO REGISTRO, PARA VALIDAR SI LA
010000*        ENTRADA DE LA TABLA DE TRABAJO VIENE VACIA (TODO CEROS
010100*        Y ESPACIOS) ANTES DE GRABARLA.
010200 01  WKA-ARTICULO-RECIBO-R REDEFINES WKA-ARTICULO-RECIBO.
010300     05  FILLER                 PIC X(64).
010400******************************************************************
010500*           VARIABLES DE TRABAJO                                 *
010600******************************************************************
010700 01  WKS-VARIABLES-TRABAJO.
010800     05  WKS-IX                 PIC 9(02) COMP.
010900     05  WKS-ARTICULOS-GRABADOS PIC 9(07) COMP VALUE ZERO.
011000     05  FILLER                 PIC X(04).
011100******************************************************************
011200 LINKAGE SECTION.
011300     COPY RCTHDR REPLACING ==RCH-== BY ==LK-==.
011400 01  LK-TABLA-ARTICULOS.
011500     05  LK-NO-ARTICULOS        PIC 9(02) COMP.
011600     05  LK-ARTICULO-TRABAJO OCCURS 60 TIMES
011700                               INDEXED BY LK-IX-ART.
011800         10  LK-ART-NOMBRE      PIC X(40).
011900         10  LK-ART-MONTO       PIC S9(07)V99.
012000         10  LK-ART-COD-IVA     PIC X(01).
012100         10  LK-ART-TASA-IVA    PIC 9(02)V99.
012200         10  LK-ART-TASA-OK     PIC X(01).
012300         10  FILLER             PIC X(02).
012400 01  LK-RESULTADO-GRABACION.
012500     05  LK-NO-RECIBO-ASIGNADO  PIC 9(07) COMP.
012600     05  LK-STATUS-GRABACION    PIC X(02).
012700     05  FILLER                 PIC X(04).
012800******************************************************************
012900 PROCEDURE DIVISION USING LK-ENCABEZADO-RECIBO
013000                           LK-TABLA-ARTICULOS
013100                           LK-RESULTADO-GRABACION.
013200******************************************************************
013300*               S E C C I O N    P R I N C I P A L               *
013400******************************************************************
013500 100-GRABA-RECIBO SECTION.
013600     IF WKS-ES-PRIMERA-VEZ
013700        PERFORM 105-ABRE-ARCHIVOS
013800        MOVE 'N' TO WKS-PRIMERA-VEZ
013900     END-IF
014000     MOVE '00' TO LK-STATUS-GRABACION
014100     IF WKS-ULTIMO-NO-RECIBO >= 9999999
014200        MOVE '99' TO LK-STATUS-GRABACION
014400     ELSE
014500        ADD 1 TO WKS-ULTIMO-NO-RECIBO
014600        MOVE WKS-ULTIMO-NO-RECIBO TO LK-NO-RECIBO
014700        WRITE RCH-ENCABEZADO-RECIBO FROM LK-ENCABEZADO-RECIBO
014800        IF FS-RCTHDR NOT = 0
014900           MOVE '90' TO LK-STATUS-GRABACION
015000        ELSE
015200           PERFORM 110-GRABA-ARTICULOS
015300           IF FS-RCTITM NOT = 0
015400              MOVE '91' TO LK-STATUS-GRABACION
015500           ELSE
015700              MOVE WKS-ULTIMO-NO-RECIBO TO LK-NO-RECIBO-ASIGNADO
015720           END-IF
015740        END-IF
015760     END-IF.
015800 100-GRABA-RECIBO-E. EXIT.
015900
016000 105-ABRE-ARCHIVOS SECTION.
016100     OPEN OUTPUT RCTHDR RCTITM
016200     IF WKS-FS-AMBOS NOT = '0000'
016300        DISPLAY '>>> ERROR AL ABRIR RCTHDR/RCTITM' UPON CONSOLE
016400     END-IF.
016500 105-ABRE-ARCHIVOS-E. EXIT.
016600******************************************************************
016700*        G R A B A C I O N   D E   L O S   A R T I C U L O S     *
016800******************************************************************
016900 110-GRABA-ARTICULOS SECTION.
017000     PERFORM 111-GRABA-UN-ARTICULO VARYING WKS-IX FROM 1 BY 1
017100             UNTIL WKS-IX > LK-NO-ARTICULOS
017200                OR FS-RCTITM NOT = 0.
018600 110-GRABA-ARTICULOS-E. EXIT.
018610 111-GRABA-UN-ARTICULO SECTION.
018620     INITIALIZE WKA-ARTICULO-RECIBO
018630     MOVE WKS-ULTIMO-NO-RECIBO   TO WKA-NO-RECIBO
018640     MOVE WKS-IX                 TO WKA-SECUENCIA
018650     MOVE LK-ART-NOMBRE (WKS-IX) TO WKA-NOMBRE-ARTICULO
018660     MOVE LK-ART-MONTO (WKS-IX)  TO WKA-MONTO-ARTICULO
018670     MOVE LK-ART-COD-IVA (WKS-IX) TO WKA-COD-IVA
018680     MOVE LK-ART-TASA-IVA (WKS-IX) TO WKA-TASA-IVA
018690     MOVE LK-ART-TASA-OK (WKS-IX) TO WKA-TASA-IVA-HALLADA
018700     WRITE RCI-ARTICULO-RECIBO FROM WKA-ARTICULO-RECIBO
018710     IF FS-RCTITM = 0
018720        ADD 1 TO WKS-ARTICULOS-GRABADOS
018730     END-IF.
018740 111-GRABA-UN-ARTICULO-E. EXIT.
