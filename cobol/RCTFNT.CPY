000100******************************************************************
000200*   R C T F N T  -  A R E A   C O M U N   D E   P A R S E O      *
000300******************************************************************
000400* COPY DE TRABAJO COMPARTIDA POR LAS SECCIONES DE RCPT1B01 QUE   *
000500* EXTRAEN COMERCIO, FECHA/HORA, ARTICULOS Y TOTAL DEL TEXTO DEL  *
000600* RECIBO.  NO SE GRABA A DISCO, ES SOLO WORKING-STORAGE.         *
000700******************************************************************
000800*        UMBRALES DE CONSISTENCIA (REGLAS DEL NEGOCIO)
000900 78  UMBRAL-SUMA-VS-TOTAL       VALUE 0.05.
001000 78  UMBRAL-PAGADO-VS-TOTAL     VALUE 0.50.
001100 78  MAX-LINEAS-RECIBO          VALUE 60.
001200 78  MAX-ARTICULOS-RECIBO       VALUE 60.
001300
001400*        TABLA DE LINEAS DE TRABAJO DEL RECIBO ACTUAL (NO VACIAS,
001500*        NORMALIZADAS, EN ORDEN) Y SU CONTADOR DE ENTRADAS.
001600 01  WKS-TABLA-LINEAS-RECIBO.
001700     05  WKS-NO-LINEAS          PIC 9(02) COMP.
001800     05  WKS-LINEA-RECIBO OCCURS 60 TIMES
001900                           INDEXED BY WKS-IX-LINEA.
002000         10  WKS-LINEA-TEXTO    PIC X(80).
002100         10  WKS-LINEA-LARGO    PIC 9(02) COMP.
002200
002300*        COPIA DE LA MISMA TABLA EN MAYUSCULAS, PARA COMPARAR
002400*        PALABRAS CLAVE SIN IMPORTAR CAJA (DESCRIZIONE, TOTALE..)
002500 01  WKS-TABLA-LINEAS-R REDEFINES WKS-TABLA-LINEAS-RECIBO.
002600     05  FILLER                 PIC 9(02) COMP.
002700     05  WKS-LINEA-ALT OCCURS 60 TIMES.
002800         10  WKS-LINEA-MAYUS    PIC X(80).
002900         10  FILLER             PIC 9(02) COMP.
003000
003100*        MAPA DE CODIGOS DE IVA (LETRA -> TASA), UNA CASILLA POR
003200*        LETRA DEL ALFABETO.  LA ULTIMA OCURRENCIA DE UNA LETRA
003300*        EN EL PIE DEL TEXTO SOBREESCRIBE A LA ANTERIOR.
003400 01  WKS-MAPA-IVA.
003500     05  WKS-MAPA-IVA-CASILLA OCCURS 26 TIMES
003600                              INDEXED BY WKS-IX-IVA.
003700         10  WKS-MAPA-IVA-TASA      PIC 9(02)V99.
003800         10  WKS-MAPA-IVA-HALLADA   PIC X(01).
003900             88  WKS-MAPA-SI-HALLADA       VALUE 'Y'.
004000             88  WKS-MAPA-NO-HALLADA       VALUE 'N'.
004100
004200*        MISMA TABLA VISTA COMO UNA SOLA CADENA, PARA LIMPIARLA
004300*        DE UN SOLO MOVE AL INICIAR CADA RECIBO.
004400 01  WKS-MAPA-IVA-R REDEFINES WKS-MAPA-IVA.
004500     05  WKS-MAPA-IVA-PLANO     PIC X(130).
004600
004700*        AREA DE TRABAJO PARA LA CONVERSION DE UN IMPORTE ESCRITO
004800*        EN FORMATO ITALIANO (PUNTO MILES, COMA DECIMAL) A
004900*        NUMERICO FIJO DE 2 DECIMALES.
005000 01  WKS-IMPORTE-TRABAJO.
005100     05  WKS-IMP-CRUDO          PIC X(18).
005200     05  WKS-IMP-SIGNO          PIC X(01).
005300     05  WKS-IMP-DIGITOS        PIC X(16).
005400     05  WKS-IMP-LARGO          PIC 9(02) COMP.
005500     05  WKS-IMP-VALIDO         PIC X(01).
005600         88  WKS-IMP-SI-VALIDO          VALUE 'Y'.
005700         88  WKS-IMP-NO-VALIDO          VALUE 'N'.
005800     05  WKS-IMP-RESULTADO      PIC S9(07)V99.
005810*        EN 'Y' SOLO SI LA CADENA TRAJO LA COMA DECIMAL
005820*        OBLIGATORIA; DIGITOS SIN COMA NO SON IMPORTE VALIDO.
005830     05  WKS-IMP-COMA-VISTA     PIC X(01).
005840         88  WKS-IMP-SI-COMA-VISTA      VALUE 'Y'.
005900
006000*        DESGLOSE DE ESA MISMA AREA EN DIGITOS INDIVIDUALES,
006100*        PARA DESCARTAR LOS PUNTOS DE MILES CARACTER POR
006200*        CARACTER SIN USAR FUNCIONES INTRINSECAS.
006300 01  WKS-IMPORTE-TRABAJO-R REDEFINES WKS-IMPORTE-TRABAJO.
006400     05  FILLER                 PIC X(18).
006500     05  FILLER                 PIC X(01).
006600     05  WKS-IMP-CARACTER OCCURS 16 TIMES
006700                           PIC X(01).
006800     05  FILLER                 PIC 9(02) COMP.
006900     05  FILLER                 PIC X(01).
007000     05  FILLER                 PIC S9(07)V99.
