000100******************************************************************
000200*      R C T I T M  -  A R T I C U L O   D E   R E C I B O       *
000300******************************************************************
000400* COPY DE REGISTRO DE ARTICULOS (SALIDA).  N REGISTROS POR       *
000500* RECIBO, RCI-SECUENCIA ASCENDENTE DENTRO DE RCI-NO-RECIBO.      *
000600* SE GRABA DESDE RCPT2S01 DESPUES DEL ENCABEZADO.                *
000700******************************************************************
000800 01  RCI-ARTICULO-RECIBO.
000900*        LLAVE FORANEA AL ENCABEZADO Y SECUENCIA DE LA LINEA
001000     05  RCI-NO-RECIBO          PIC 9(07).
001100     05  RCI-SECUENCIA          PIC 9(03).
001200*        DESCRIPCION Y MONTO DE LA LINEA (NEGATIVO SI DESCUENTO)
001300     05  RCI-NOMBRE-ARTICULO    PIC X(40).
001400     05  RCI-MONTO-ARTICULO     PIC S9(07)V99.
001500*        CODIGO Y TASA DE IVA RESUELTA CONTRA EL MAPA DEL PIE
001600     05  RCI-COD-IVA            PIC X(01).
001700     05  RCI-TASA-IVA           PIC 9(02)V99.
001800     05  RCI-TASA-IVA-HALLADA   PIC X(01).
001900         88  RCI-TASA-SI-HALLADA        VALUE 'Y'.
002000         88  RCI-TASA-NO-HALLADA        VALUE 'N'.
002100*        RELLENO, RESERVADO PARA USO FUTURO DEL ARTICULO
002200     05  FILLER                 PIC X(05).
