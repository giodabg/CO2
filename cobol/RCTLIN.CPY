000100******************************************************************
000200*        R C T L I N  -  L I N E A   D E   T E X T O   O C R     *
000300******************************************************************
000400* COPY DE REGISTRO DE ENTRADA.  UNA LINEA DE TEXTO RECONOCIDO    *
000500* POR EL SCANNER, TAL COMO VIENE (80 COLUMNAS).  UN RECIBO ES    *
000600* UN GRUPO DE LINEAS CONSECUTIVAS; EL GRUPO TERMINA CON UNA      *
000700* LINEA QUE TRAE ===END=== EN LAS COLUMNAS 1-9.                  *
000800******************************************************************
000900 01  RCL-REGISTRO-ENTRADA.
001000     05  RCL-LINEA-TEXTO        PIC X(80).
